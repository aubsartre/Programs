000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DTEVAL.
000400 AUTHOR. RON HALVORSEN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/09/95.
000700 DATE-COMPILED. 01/09/95.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*                                                                *
001200*    DTEVAL  -  DATE-FIELD VALIDATION SUBROUTINE                 *
001300*                                                                *
001400*    CALLED BY PERIEDIT TO CHECK A YYYYMMDD DATE FIELD FOR A     *
001500*    REASONABLE CENTURY, A VALID MONTH, AND A VALID DAY FOR      *
001600*    THAT MONTH (INCLUDING FEBRUARY IN A LEAP YEAR).  RETURNS    *
001700*    ZERO WHEN THE DATE IS GOOD, MINUS-ONE WHEN IT IS NOT.       *
001800*                                                                *
001900*    THIS ROUTINE WAS CALLED FROM ADMEDIT ON THE OLDER BILLING   *
002000*    SUITE BUT WAS NEVER ITSELF DELIVERED WITH THAT JOB - IT     *
002100*    IS WRITTEN HERE FOR THE PERIO CONVERSION AND NOW CARRIES    *
002200*    ITS OWN CHANGE HISTORY.                                     *
002300*                                                                *
002400*    CHANGE LOG                                                  *
002500*    ----------                                                  *
002600*    01/09/95  RGH  ORIGINAL VERSION FOR THE PERIO CONVERSION.    *
002700*    06/22/96  MM   ADDED THE LEAP-YEAR TEST FOR FEBRUARY - THE   *
002800*                   FIRST CUT ALLOWED 02/29 IN EVERY YEAR.        *
002900*    03/02/99  JS   Y2K PASS - WIDENED VALID CENTURY WINDOW TO    *
003000*                   1900-2079, NO OTHER LOGIC CHANGED.            *
003100*    09/14/01  MM   TIGHTENED DAY-OF-MONTH TABLE LOOKUP AFTER     *
003200*                   PROD INCIDENT PDX-0512 (04/31 PASSED EDIT).   *
003300*                                                                *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400
004500 WORKING-STORAGE SECTION.
004600 01  DTE-WORK-DATE               PIC 9(08).
004700 01  DTE-WORK-DATE-R REDEFINES DTE-WORK-DATE.
004800     05  DTE-WORK-YEAR           PIC 9(04).
004900     05  DTE-WORK-MONTH          PIC 9(02).
005000     05  DTE-WORK-DAY            PIC 9(02).
005100
005200 01  DTE-DAYS-IN-MONTH-TBL.
005300     05  FILLER PIC 9(02) VALUE 31.
005400     05  FILLER PIC 9(02) VALUE 28.
005500     05  FILLER PIC 9(02) VALUE 31.
005600     05  FILLER PIC 9(02) VALUE 30.
005700     05  FILLER PIC 9(02) VALUE 31.
005800     05  FILLER PIC 9(02) VALUE 30.
005900     05  FILLER PIC 9(02) VALUE 31.
006000     05  FILLER PIC 9(02) VALUE 31.
006100     05  FILLER PIC 9(02) VALUE 30.
006200     05  FILLER PIC 9(02) VALUE 31.
006300     05  FILLER PIC 9(02) VALUE 30.
006400     05  FILLER PIC 9(02) VALUE 31.
006500 01  DTE-DAYS-IN-MONTH-R REDEFINES DTE-DAYS-IN-MONTH-TBL.
006600     05  DTE-MAX-DAY OCCURS 12 TIMES
006700                     INDEXED BY DTE-MON-IDX  PIC 9(02).
006800
006900 01  DTE-SWITCHES.
007000     05  DTE-LEAP-YEAR-SW        PIC X(01) VALUE "N".
007100         88  DTE-IS-LEAP-YEAR       VALUE "Y".
007150     05  FILLER                  PIC X(03) VALUE SPACES.
007200 01  DTE-SWITCHES-R REDEFINES DTE-SWITCHES.
007300     05  DTE-SWITCH-BYTE         PIC X(01).
007350     05  FILLER                  PIC X(03).
007400
007500 01  DTE-COUNTERS.
007600     05  DTE-YEAR-MOD-4          PIC 9(04) COMP.
007700     05  DTE-YEAR-MOD-100        PIC 9(04) COMP.
007800     05  DTE-YEAR-MOD-400        PIC 9(04) COMP.
007900     05  DTE-MAX-DAY-THIS-MONTH  PIC 9(02) COMP.
007950     05  FILLER                  PIC X(04) VALUE SPACES.
008000
008100 LINKAGE SECTION.
008200 01  DTE-DATE-IN                 PIC 9(08).
008300 01  DTE-RETURN-CD               PIC S9(04).
008400
008500 PROCEDURE DIVISION USING DTE-DATE-IN, DTE-RETURN-CD.
008600 000-EVALUATE-DATE.
008700     MOVE ZERO TO DTE-RETURN-CD.
008800     MOVE DTE-DATE-IN TO DTE-WORK-DATE.
008900
009000     IF DTE-WORK-YEAR < 1900 OR > 2079
009100         MOVE -1 TO DTE-RETURN-CD
009200         GO TO 000-EXIT.
009300
009400     IF DTE-WORK-MONTH < 1 OR > 12
009500         MOVE -1 TO DTE-RETURN-CD
009600         GO TO 000-EXIT.
009700
009800     PERFORM 100-CHECK-LEAP-YEAR THRU 100-EXIT.
009900
010000     SET DTE-MON-IDX TO DTE-WORK-MONTH.
010100     MOVE DTE-MAX-DAY(DTE-MON-IDX) TO DTE-MAX-DAY-THIS-MONTH.
010200     IF DTE-WORK-MONTH = 2 AND DTE-IS-LEAP-YEAR
010300         ADD +1 TO DTE-MAX-DAY-THIS-MONTH.
010400
010500     IF DTE-WORK-DAY < 1 OR > DTE-MAX-DAY-THIS-MONTH
010600         MOVE -1 TO DTE-RETURN-CD.
010700 000-EXIT.
010800     GOBACK.
010900
011000 100-CHECK-LEAP-YEAR.
011100*    A YEAR IS A LEAP YEAR WHEN IT DIVIDES EVENLY BY 4 AND EITHER
011200*    DOES NOT DIVIDE EVENLY BY 100, OR DOES DIVIDE EVENLY BY 400.
011300     MOVE "N" TO DTE-LEAP-YEAR-SW.
011400     DIVIDE DTE-WORK-YEAR BY 4 GIVING DTE-YEAR-MOD-4
011500         REMAINDER DTE-YEAR-MOD-4.
011600     IF DTE-YEAR-MOD-4 NOT EQUAL ZERO
011700         GO TO 100-EXIT.
011800
011900     DIVIDE DTE-WORK-YEAR BY 100 GIVING DTE-YEAR-MOD-100
012000         REMAINDER DTE-YEAR-MOD-100.
012100     IF DTE-YEAR-MOD-100 NOT EQUAL ZERO
012200         MOVE "Y" TO DTE-LEAP-YEAR-SW
012300         GO TO 100-EXIT.
012400
012500     DIVIDE DTE-WORK-YEAR BY 400 GIVING DTE-YEAR-MOD-400
012600         REMAINDER DTE-YEAR-MOD-400.
012700     IF DTE-YEAR-MOD-400 EQUAL ZERO
012800         MOVE "Y" TO DTE-LEAP-YEAR-SW.
012900 100-EXIT.
013000     EXIT.
