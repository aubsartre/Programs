000100******************************************************************
000200*                                                                *
000300*    ABENDREC   -   SHOP-STANDARD ABEND/DIAGNOSTIC WORK AREA     *
000400*                                                                *
000500*    COPIED INTO EVERY BATCH PROGRAM IN THIS SUITE.  PARA-NAME   *
000600*    IS SET AT THE TOP OF EVERY PARAGRAPH SO THAT THE LAST-SET   *
000700*    VALUE STILL SITS IN STORAGE AT AN ABEND.  ABEND-REC IS      *
000800*    WRITTEN TO SYSOUT BEFORE THE PROGRAM FORCES A HARD ABEND    *
000900*    WITH THE DIVIDE-BY-ZERO BELOW.                              *
001000*                                                                *
001100*    01/09/95  RGH  ORIGINAL COPY FOR THE PERIO CONVERSION.       *
001200*    03/02/99  JS   NO CHANGES REQUIRED FOR Y2K.                  *
001300*                                                                *
001400******************************************************************
001500 01  ABEND-REC.
001600     05  PARA-NAME                   PIC X(30) VALUE SPACES.
001700     05  ABEND-REASON                PIC X(60) VALUE SPACES.
001800     05  EXPECTED-VAL                PIC X(20) VALUE SPACES.
001900     05  ACTUAL-VAL                  PIC X(20) VALUE SPACES.
002000
002100 01  ABEND-DIVISORS.
002200     05  ZERO-VAL                    PIC 9(01) COMP VALUE 0.
002300     05  ONE-VAL                     PIC 9(01) COMP VALUE 1.
