000100******************************************************************
000200*                                                                *
000300*    PERIMSTR   -   PERIODONTAL APPOINTMENT MASTER RECORD        *
000400*                                                                *
000500*    ONE RECORD PER APPOINTMENT.  THE PATIENT IDENTITY FIELDS    *
000600*    ARE CARRIED ON EVERY APPOINTMENT RECORD FOR THAT PATIENT -  *
000700*    THE FILE IS GROUPED INTO PATIENTS IN WORKING-STORAGE BY     *
000800*    MRN AT LOAD TIME, NOT BY ANY PHYSICAL KEY ON THE FILE.      *
000900*                                                                *
001000*    THE PROCEDURE-FLAG AREA IS A FIXED 15 BYTES WIDE REGARD-    *
001100*    LESS OF APT-TYPE-CDE.  PM-FLAGS-LE OCCUPIES ALL 15 POSI-    *
001200*    TIONS.  PM-FLAGS-CE AND PM-FLAGS-SU REDEFINE THE SAME 15    *
001300*    BYTES WITH THEIR OWN NAMED FLAGS - UNUSED POSITIONS FOR     *
001400*    THOSE TWO TYPES ARE CARRIED AS FILLER AND NOT INTERPRETED.  *
001500*                                                                *
001600*    01/09/95  RGH  ORIGINAL LAYOUT FOR THE PERIO CONVERSION.    *
001700*    07/14/97  MM   ADDED PERI-IMPLANTITIS FLAG TO LE AND SU     *
001800*                   SETS PER DR. FIELDS - TICKET PDX-0446.       *
001900*    03/02/99  JS   RECORD WIDTH CONFIRMED FOR Y2K PASS - NO     *
002000*                   DATE FIELDS CHANGED, PACKED AREAS UNTOUCHED. *
002100*                                                                *
002200******************************************************************
002300 01  PERI-MASTER-REC.
002400*    PATIENT IDENTITY FIELDS - PRESENT ON EVERY APPOINTMENT
002500     05  PM-MRN                      PIC X(10).
002600     05  PM-FIRST-NAME               PIC X(20).
002700     05  PM-LAST-NAME                PIC X(20).
002800     05  PM-BIRTH-DATE               PIC 9(08).
002900     05  PM-BIRTH-DATE-R REDEFINES PM-BIRTH-DATE.
003000         10  PM-BIRTH-YEAR           PIC 9(04).
003100         10  PM-BIRTH-MONTH          PIC 9(02).
003200         10  PM-BIRTH-DAY            PIC 9(02).
003300     05  PM-SEX                      PIC X(06).
003400         88  PM-SEX-MALE                VALUE "MALE  ".
003500         88  PM-SEX-FEMALE              VALUE "FEMALE".
003600*    APPOINTMENT COMMON FIELDS - PRESENT ON EVERY RECORD
003700     05  PM-APT-TYPE                 PIC X(02).
003800         88  PM-APT-PERIODIC-EXAM       VALUE "PE".
003900         88  PM-APT-LIMITED-EXAM        VALUE "LE".
004000         88  PM-APT-COMPREHENSIVE-EXAM  VALUE "CE".
004100         88  PM-APT-SURGERY             VALUE "SU".
004200         88  PM-APT-TYPE-VALID          VALUE "PE" "LE" "CE" "SU".
004300     05  PM-APT-DATE                 PIC 9(08).
004400     05  PM-APT-DATE-R REDEFINES PM-APT-DATE.
004500         10  PM-APT-YEAR             PIC 9(04).
004600         10  PM-APT-MONTH            PIC 9(02).
004700         10  PM-APT-DAY              PIC 9(02).
004800     05  PM-ASA-CLASS                PIC X(01).
004900         88  PM-ASA-VALID               VALUE "1" "2" "3" "4" "5" " ".
005000     05  PM-APT-NOTE                 PIC X(50).
005100*    PROCEDURE FLAG AREA - 15 BYTES, INTERPRETED PER PM-APT-TYPE
005200     05  PM-FLAGS-LE.
005300         10  PM-LE-ABSCESS           PIC X(01).
005400             88  PM-LE-ABSCESS-SET       VALUE "Y".
005500         10  PM-LE-CROWN-LENGTH      PIC X(01).
005600             88  PM-LE-CROWN-LENGTH-SET  VALUE "Y".
005700         10  PM-LE-CV-EXAM           PIC X(01).
005800             88  PM-LE-CV-EXAM-SET       VALUE "Y".
005900         10  PM-LE-EXTRACTION        PIC X(01).
006000             88  PM-LE-EXTRACTION-SET    VALUE "Y".
006100         10  PM-LE-FRENECTOMY        PIC X(01).
006200             88  PM-LE-FRENECTOMY-SET    VALUE "Y".
006300         10  PM-LE-FRACTURE          PIC X(01).
006400             88  PM-LE-FRACTURE-SET      VALUE "Y".
006500         10  PM-LE-IMPLANT           PIC X(01).
006600             88  PM-LE-IMPLANT-SET       VALUE "Y".
006700         10  PM-LE-ORAL-PATH         PIC X(01).
006800             88  PM-LE-ORAL-PATH-SET     VALUE "Y".
006900         10  PM-LE-PERIODONTITIS     PIC X(01).
007000             88  PM-LE-PERIODONTITIS-SET VALUE "Y".
007100         10  PM-LE-PERI-IMPLANT      PIC X(01).
007200             88  PM-LE-PERI-IMPLANT-SET  VALUE "Y".
007300         10  PM-LE-POSTOP            PIC X(01).
007400             88  PM-LE-POSTOP-SET        VALUE "Y".
007500         10  PM-LE-RETURN            PIC X(01).
007600             88  PM-LE-RETURN-SET        VALUE "Y".
007700         10  PM-LE-RECESSION         PIC X(01).
007800             88  PM-LE-RECESSION-SET     VALUE "Y".
007900         10  PM-LE-RE-EVAL           PIC X(01).
008000             88  PM-LE-RE-EVAL-SET       VALUE "Y".
008100         10  PM-LE-MISC              PIC X(01).
008200             88  PM-LE-MISC-SET          VALUE "Y".
008300     05  PM-FLAGS-CE REDEFINES PM-FLAGS-LE.
008400         10  PM-CE-PERIODONTITIS     PIC X(01).
008500             88  PM-CE-PERIODONTITIS-SET VALUE "Y".
008600         10  PM-CE-EXEC-HEALTH       PIC X(01).
008700             88  PM-CE-EXEC-HEALTH-SET   VALUE "Y".
008800         10  PM-CE-RECESSION         PIC X(01).
008900             88  PM-CE-RECESSION-SET     VALUE "Y".
009000         10  PM-CE-HYGIENE           PIC X(01).
009100             88  PM-CE-HYGIENE-SET       VALUE "Y".
009200         10  PM-CE-RETURN            PIC X(01).
009300             88  PM-CE-RETURN-SET        VALUE "Y".
009400         10  PM-CE-ONCOLOGY          PIC X(01).
009500             88  PM-CE-ONCOLOGY-SET      VALUE "Y".
009600         10  PM-CE-IMPLANT           PIC X(01).
009700             88  PM-CE-IMPLANT-SET       VALUE "Y".
009800         10  PM-CE-ORAL-PATH         PIC X(01).
009900             88  PM-CE-ORAL-PATH-SET     VALUE "Y".
010000         10  FILLER                  PIC X(07).
010100     05  PM-FLAGS-SU REDEFINES PM-FLAGS-LE.
010200         10  PM-SU-BIOPSY            PIC X(01).
010300             88  PM-SU-BIOPSY-SET        VALUE "Y".
010400         10  PM-SU-EXTRACTIONS       PIC X(01).
010500             88  PM-SU-EXTRACTIONS-SET   VALUE "Y".
010600         10  PM-SU-UNCOVERY          PIC X(01).
010700             88  PM-SU-UNCOVERY-SET      VALUE "Y".
010800         10  PM-SU-IMPLANT           PIC X(01).
010900             88  PM-SU-IMPLANT-SET       VALUE "Y".
011000         10  PM-SU-CROWN-LENGTH      PIC X(01).
011100             88  PM-SU-CROWN-LENGTH-SET  VALUE "Y".
011200         10  PM-SU-SOFT-TISSUE       PIC X(01).
011300             88  PM-SU-SOFT-TISSUE-SET   VALUE "Y".
011400         10  PM-SU-PERIO             PIC X(01).
011500             88  PM-SU-PERIO-SET         VALUE "Y".
011600         10  PM-SU-MISC              PIC X(01).
011700             88  PM-SU-MISC-SET          VALUE "Y".
011800         10  PM-SU-SINUS             PIC X(01).
011900             88  PM-SU-SINUS-SET         VALUE "Y".
012000         10  PM-SU-PERI-IMPLANT      PIC X(01).
012100             88  PM-SU-PERI-IMPLANT-SET  VALUE "Y".
012200         10  FILLER                  PIC X(05).
012300*    RECORD CONTAINS 140 BYTES OF DATA, PADDED TO 150 FOR GROWTH
012400*    THE SAME PAD-TO-150 STANDARD USED ON THE OTHER FLAT FILES.
012500     05  FILLER                      PIC X(10).
