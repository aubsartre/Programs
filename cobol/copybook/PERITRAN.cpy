000100******************************************************************
000200*                                                                *
000300*    PERITRAN   -   PERIODONTAL MAINTENANCE TRANSACTION RECORD   *
000400*                                                                *
000500*    ONE TRANSACTION PER RECORD.  PT-TRAN-CODE SELECTS WHICH OF  *
000600*    THE FIVE BODY LAYOUTS BELOW APPLIES TO PT-TRAN-BODY - THE   *
000700*    UNUSED BODY LAYOUTS ON A GIVEN RECORD ARE UNDEFINED AND     *
000800*    MUST NOT BE REFERENCED.                                     *
000900*                                                                *
001000*      AA / MA  - FULL APPOINTMENT IMAGE (PT-BODY-AA)            *
001100*      MP       - IDENTITY FIELDS ONLY   (PT-BODY-MP)            *
001200*      DA       - MRN PLUS DATE          (PT-BODY-DA)            *
001300*      FP/RR/DP - MRN ONLY               (PT-BODY-KEY)           *
001400*      TS       - DATE-1 / DATE-2 RANGE  (PT-BODY-TS)            *
001500*                                                                *
001600*    01/09/95  RGH  ORIGINAL LAYOUT FOR THE PERIO CONVERSION.    *
001700*    11/03/96  MM   ADDED THE TS RANGE BODY FOR THE NEW           *
001800*                   STATISTICS-ONLY OVERNIGHT RUN.                *
001900*    03/02/99  JS   FIELD WIDTHS REVIEWED FOR Y2K - NO CHANGE.    *
002000*                                                                *
002100******************************************************************
002200 01  PERI-TRAN-REC.
002300     05  PT-TRAN-CODE                PIC X(02).
002400         88  PT-TRAN-FIND-PATIENT       VALUE "FP".
002500         88  PT-TRAN-RETURN-RECORDS     VALUE "RR".
002600         88  PT-TRAN-ADD-APPOINTMENT    VALUE "AA".
002700         88  PT-TRAN-MODIFY-PATIENT     VALUE "MP".
002800         88  PT-TRAN-MODIFY-APPOINTMENT VALUE "MA".
002900         88  PT-TRAN-DELETE-APPOINTMENT VALUE "DA".
003000         88  PT-TRAN-DELETE-PATIENT     VALUE "DP".
003100         88  PT-TRAN-TALLY-STATS        VALUE "TS".
003200         88  PT-TRAN-CODE-VALID         VALUE "FP" "RR" "AA" "MP"
003300                                              "MA" "DA" "DP" "TS".
003400     05  PT-TRAN-BODY                PIC X(150).
003500     05  PT-BODY-AA REDEFINES PT-TRAN-BODY.
003600         10  PT-AA-MRN               PIC X(10).
003700         10  PT-AA-FIRST-NAME        PIC X(20).
003800         10  PT-AA-LAST-NAME         PIC X(20).
003900         10  PT-AA-BIRTH-DATE        PIC 9(08).
004000         10  PT-AA-SEX               PIC X(06).
004100         10  PT-AA-APT-TYPE          PIC X(02).
004200         10  PT-AA-APT-DATE          PIC 9(08).
004300         10  PT-AA-ASA-CLASS         PIC X(01).
004400         10  PT-AA-APT-NOTE          PIC X(50).
004500         10  PT-AA-PROC-FLAGS        PIC X(15).
004600         10  FILLER                  PIC X(10).
004700     05  PT-BODY-MP REDEFINES PT-TRAN-BODY.
004800         10  PT-MP-MRN               PIC X(10).
004900         10  PT-MP-FIRST-NAME        PIC X(20).
005000         10  PT-MP-LAST-NAME         PIC X(20).
005100         10  PT-MP-BIRTH-DATE        PIC 9(08).
005200         10  PT-MP-SEX               PIC X(06).
005300         10  FILLER                  PIC X(86).
005400     05  PT-BODY-DA REDEFINES PT-TRAN-BODY.
005500         10  PT-DA-MRN               PIC X(10).
005600         10  PT-DA-APT-DATE          PIC 9(08).
005700         10  FILLER                  PIC X(132).
005800     05  PT-BODY-KEY REDEFINES PT-TRAN-BODY.
005900         10  PT-KEY-MRN              PIC X(10).
006000         10  FILLER                  PIC X(140).
006100     05  PT-BODY-TS REDEFINES PT-TRAN-BODY.
006200         10  PT-TS-DATE-1            PIC 9(08).
006300         10  PT-TS-DATE-2            PIC 9(08).
006400         10  FILLER                  PIC X(134).
