000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PERIUPDT.
000300 AUTHOR. RON HALVORSEN.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/09/95.
000600 DATE-COMPILED. 01/09/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM IS THE SECOND STEP OF THE NIGHTLY PERIO
001300*          MAINTENANCE RUN.  IT LOADS THE PATIENT/APPOINTMENT
001400*          MASTER INTO A WORKING-STORAGE TABLE, APPLIES EVERY
001500*          VALIDATED TRANSACTION FROM PERIEDIT AGAINST THAT
001600*          TABLE, PRINTS ONE RESULT BLOCK PER TRANSACTION TO
001700*          RPTFILE, RUNS THE STATISTICS TALLY WHEN A TS
001800*          TRANSACTION IS SEEN, AND THEN REWRITES THE MASTER
001900*          FROM THE TABLE.
002000*
002100*          THE MASTER IS NOT UPDATED IN PLACE - THE OLD MASTER
002200*          (MASTIN) IS READ ONCE AT THE START OF THE RUN AND A
002300*          COMPLETE NEW MASTER (MASTOUT) IS WRITTEN AT THE END,
002400*          THE SAME OLD-MASTER/NEW-MASTER PATTERN USED ON EVERY
002500*          OTHER SEQUENTIAL MASTER IN THIS SHOP.
002600*
002700*          INPUT FILE  (VALIDATED TRANS)  -   PERIVALD
002800*          INPUT MASTER (OLD)             -   MASTIN
002900*          OUTPUT MASTER (NEW)            -   MASTOUT
003000*          REPORT FILE (EXTENDED)         -   RPTFILE
003100*          DUMP FILE                      -   SYSOUT
003200*
003300*    CHANGE LOG
003400*    ----------
003500*    01/09/95  RGH  ORIGINAL VERSION FOR THE PERIO CONVERSION.
003600*    04/18/96  MM   ADDED THE RETURN-RECORDS (RR) TRANSACTION -
003700*                   DR. FIELDS WANTED A DATE-DESCENDING PRINTOUT
003800*                   FOR CHART REVIEWS.
003900*    11/03/96  MM   ADDED THE TS STATISTICS TALLY AND THE FOUR
004000*                   PER-VISIT-TYPE REPORT BLOCKS.
004100*    02/11/97  MM   FIXED CE AND SU STATS BLOCKS - THEY WERE
004200*                   BEING CHECKED AGAINST THE LE FLAG POSITIONS,
004300*                   WHICH GAVE GARBAGE COUNTS FOR BOTH TYPES.
004400*                   TICKET PDX-0398.
004500*    03/02/99  JS   Y2K PASS - ALL DATE COMPARES ARE STRAIGHT
004600*                   9(8) COMPARES, NO 2-DIGIT YEAR LOGIC EXISTED.
004700*    09/14/01  MM   RAISED WS-MAX-PATIENTS/WS-MAX-APTS AFTER THE
004800*                   PRACTICE PASSED 1500 ACTIVE PATIENTS.
004850*    04/09/03  RH   ADDED THE MISSING IFCODE/MFCODE/OFCODE/RFCODE
004860*                   CHECKS ON MASTIN/PERIVALD/MASTOUT/RPTFILE
004870*                   I-O SO A BAD READ OR WRITE ABENDS INSTEAD OF
004880*                   RUNNING ON SILENT - PDX-0561.
004900*                                                                *
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT PERIVALD
006400     ASSIGN TO UT-S-PERIVALD
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS IFCODE.
006700
006800     SELECT MASTIN
006900     ASSIGN TO UT-S-MASTIN
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS MFCODE.
007200
007300     SELECT MASTOUT
007400     ASSIGN TO UT-S-MASTOUT
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700
007800     SELECT RPTFILE
007900     ASSIGN TO UT-S-RPTFILE
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS RFCODE.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  SYSOUT
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 130 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS SYSOUT-REC.
009100 01  SYSOUT-REC  PIC X(130).
009200
009300****** VALIDATED TRANSACTIONS ONLY - REJECTS WERE ALREADY
009400****** REPORTED AND DROPPED BY PERIEDIT.
009500 FD  PERIVALD
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 152 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS PERI-TRAN-REC.
010100     COPY PERITRAN.
010200
010300****** OLD MASTER - READ ONCE, IN FULL, AT THE START OF THE RUN.
010400 FD  MASTIN
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 150 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS PERI-MASTER-REC.
011000     COPY PERIMSTR.
011100
011200****** NEW MASTER - WRITTEN ONCE, IN FULL, AT THE END OF THE RUN.
011300 FD  MASTOUT
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 150 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS MASTOUT-REC.
011900 01  MASTOUT-REC                 PIC X(150).
012000
012100 FD  RPTFILE
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 132 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS RPT-LINE.
012700 01  RPT-LINE                    PIC X(132).
012800
012900 WORKING-STORAGE SECTION.
013000
013100 01  FILE-STATUS-CODES.
013200     05  IFCODE                  PIC X(02).
013300         88  CODE-READ              VALUE SPACES.
013400         88  NO-MORE-TRAN-RECS      VALUE "10".
013500     05  MFCODE                  PIC X(02).
013600         88  CODE-READ-MASTER       VALUE SPACES.
013700         88  NO-MORE-MASTER-RECS    VALUE "10".
013800     05  OFCODE                  PIC X(02).
013900         88  CODE-WRITE             VALUE SPACES.
014000     05  RFCODE                  PIC X(02).
014100         88  CODE-WRITE-RPT         VALUE SPACES.
014150     05  FILLER                  PIC X(04) VALUE SPACES.
014200
014300 77  WS-MAX-PATIENTS             PIC 9(4) COMP VALUE 2000.
014400 77  WS-MAX-APTS                 PIC 9(5) COMP VALUE 20000.
014500 77  PATIENT-COUNT               PIC 9(4) COMP VALUE ZERO.
014600 77  APT-COUNT                   PIC 9(5) COMP VALUE ZERO.
014700 77  SORT-COUNT                  PIC 9(4) COMP VALUE ZERO.
014800 77  MASTER-RECS-READ            PIC 9(7) COMP VALUE ZERO.
014900 77  MASTER-RECS-REJECTED        PIC 9(5) COMP VALUE ZERO.
015000 77  MASTER-RECS-WRITTEN         PIC 9(7) COMP VALUE ZERO.
015100 77  TRANS-RECS-READ             PIC 9(7) COMP VALUE ZERO.
015200
015300*--------------------------------------------------------------*
015400*    IN-MEMORY PATIENT TABLE - ONE ENTRY PER PATIENT.  A
015500*    PATIENT ENTRY IS NEVER PHYSICALLY REMOVED - DP MARKS IT
015600*    DELETED SO THE SAVE STEP LEAVES IT OFF THE NEW MASTER.
015700*--------------------------------------------------------------*
015800 01  WS-PATIENT-TAB.
015900     05  WS-PATIENT-ENTRY OCCURS 2000 TIMES
016000                     INDEXED BY PAT-IDX, SAVE-PAT-IDX.
016100         10  PE-MRN                  PIC X(10).
016200         10  PE-FIRST-NAME           PIC X(20).
016300         10  PE-LAST-NAME            PIC X(20).
016400         10  PE-BIRTH-DATE           PIC 9(08).
016500         10  PE-SEX                  PIC X(06).
016600         10  PE-DELETED-SW           PIC X(01) VALUE "N".
016700             88  PE-IS-DELETED          VALUE "Y".
016750         10  FILLER                  PIC X(05).
016800
016900*--------------------------------------------------------------*
017000*    IN-MEMORY APPOINTMENT TABLE - EVERY APPOINTMENT OF EVERY
017100*    PATIENT, LINKED BACK TO ITS OWNER BY AE-PAT-IDX.  A
017200*    DELETED APPOINTMENT IS MARKED, NOT REMOVED, SO SUBSCRIPTS
017300*    STAY STABLE FOR THE REST OF THE RUN.
017400*--------------------------------------------------------------*
017500 01  WS-APT-TAB.
017600     05  WS-APT-ENTRY OCCURS 20000 TIMES
017700                     INDEXED BY APT-IDX, SRCH-APT-IDX.
017800         10  AE-PAT-IDX              PIC 9(04) COMP.
017900         10  AE-APT-TYPE             PIC X(02).
018000         10  AE-APT-DATE             PIC 9(08).
018100         10  AE-ASA-CLASS            PIC X(01).
018200         10  AE-APT-NOTE             PIC X(50).
018300         10  AE-PROC-FLAGS           PIC X(15).
018400         10  AE-DELETED-SW           PIC X(01) VALUE "N".
018500             88  AE-IS-DELETED          VALUE "Y".
018550         10  FILLER                  PIC X(05).
018600
018700*--------------------------------------------------------------*
018800*    WORK AREA USED TO INTERPRET AN AE-PROC-FLAGS STRING BY
018900*    NAME.  MOVE THE 15-BYTE STRING IN, TEST THE 88-LEVELS,
019000*    MOVE A NEW STRING BACK OUT.  REDEFINED PER VISIT TYPE
019100*    EXACTLY LIKE THE MASTER RECORD'S OWN FLAG AREA.
019200*--------------------------------------------------------------*
019300 01  WS-FLAGS-WORK.
019400     05  WF-FLAGS-LE.
019500         10  WF-LE-ABSCESS           PIC X(01).
019600             88  WF-LE-ABSCESS-SET       VALUE "Y".
019700         10  WF-LE-CROWN-LENGTH      PIC X(01).
019800             88  WF-LE-CROWN-LENGTH-SET  VALUE "Y".
019900         10  WF-LE-CV-EXAM           PIC X(01).
020000             88  WF-LE-CV-EXAM-SET       VALUE "Y".
020100         10  WF-LE-EXTRACTION        PIC X(01).
020200             88  WF-LE-EXTRACTION-SET    VALUE "Y".
020300         10  WF-LE-FRENECTOMY        PIC X(01).
020400             88  WF-LE-FRENECTOMY-SET    VALUE "Y".
020500         10  WF-LE-FRACTURE          PIC X(01).
020600             88  WF-LE-FRACTURE-SET      VALUE "Y".
020700         10  WF-LE-IMPLANT           PIC X(01).
020800             88  WF-LE-IMPLANT-SET       VALUE "Y".
020900         10  WF-LE-ORAL-PATH         PIC X(01).
021000             88  WF-LE-ORAL-PATH-SET     VALUE "Y".
021100         10  WF-LE-PERIODONTITIS     PIC X(01).
021200             88  WF-LE-PERIODONTITIS-SET VALUE "Y".
021300         10  WF-LE-PERI-IMPLANT      PIC X(01).
021400             88  WF-LE-PERI-IMPLANT-SET  VALUE "Y".
021500         10  WF-LE-POSTOP            PIC X(01).
021600             88  WF-LE-POSTOP-SET        VALUE "Y".
021700         10  WF-LE-RETURN            PIC X(01).
021800             88  WF-LE-RETURN-SET        VALUE "Y".
021900         10  WF-LE-RECESSION         PIC X(01).
022000             88  WF-LE-RECESSION-SET     VALUE "Y".
022100         10  WF-LE-RE-EVAL           PIC X(01).
022200             88  WF-LE-RE-EVAL-SET       VALUE "Y".
022300         10  WF-LE-MISC              PIC X(01).
022400             88  WF-LE-MISC-SET          VALUE "Y".
022500     05  WF-FLAGS-CE REDEFINES WF-FLAGS-LE.
022600         10  WF-CE-PERIODONTITIS     PIC X(01).
022700             88  WF-CE-PERIODONTITIS-SET VALUE "Y".
022800         10  WF-CE-EXEC-HEALTH       PIC X(01).
022900             88  WF-CE-EXEC-HEALTH-SET   VALUE "Y".
023000         10  WF-CE-RECESSION         PIC X(01).
023100             88  WF-CE-RECESSION-SET     VALUE "Y".
023200         10  WF-CE-HYGIENE           PIC X(01).
023300             88  WF-CE-HYGIENE-SET       VALUE "Y".
023400         10  WF-CE-RETURN            PIC X(01).
023500             88  WF-CE-RETURN-SET        VALUE "Y".
023600         10  WF-CE-ONCOLOGY          PIC X(01).
023700             88  WF-CE-ONCOLOGY-SET      VALUE "Y".
023800         10  WF-CE-IMPLANT           PIC X(01).
023900             88  WF-CE-IMPLANT-SET       VALUE "Y".
024000         10  WF-CE-ORAL-PATH         PIC X(01).
024100             88  WF-CE-ORAL-PATH-SET     VALUE "Y".
024200         10  FILLER                  PIC X(07).
024300     05  WF-FLAGS-SU REDEFINES WF-FLAGS-LE.
024400         10  WF-SU-BIOPSY            PIC X(01).
024500             88  WF-SU-BIOPSY-SET        VALUE "Y".
024600         10  WF-SU-EXTRACTIONS       PIC X(01).
024700             88  WF-SU-EXTRACTIONS-SET   VALUE "Y".
024800         10  WF-SU-UNCOVERY          PIC X(01).
024900             88  WF-SU-UNCOVERY-SET      VALUE "Y".
025000         10  WF-SU-IMPLANT           PIC X(01).
025100             88  WF-SU-IMPLANT-SET       VALUE "Y".
025200         10  WF-SU-CROWN-LENGTH      PIC X(01).
025300             88  WF-SU-CROWN-LENGTH-SET  VALUE "Y".
025400         10  WF-SU-SOFT-TISSUE       PIC X(01).
025500             88  WF-SU-SOFT-TISSUE-SET   VALUE "Y".
025600         10  WF-SU-PERIO             PIC X(01).
025700             88  WF-SU-PERIO-SET         VALUE "Y".
025800         10  WF-SU-MISC              PIC X(01).
025900             88  WF-SU-MISC-SET          VALUE "Y".
026000         10  WF-SU-SINUS             PIC X(01).
026100             88  WF-SU-SINUS-SET         VALUE "Y".
026200         10  WF-SU-PERI-IMPLANT      PIC X(01).
026300             88  WF-SU-PERI-IMPLANT-SET  VALUE "Y".
026400         10  FILLER                  PIC X(05).
026500
026600*--------------------------------------------------------------*
026700*    SMALL WORK TABLE FOR RR - HOLDS ONE PATIENT'S APPOINTMENTS
026800*    WHILE THEY ARE SORTED BY DATE DESCENDING FOR THE PRINTOUT.
026900*--------------------------------------------------------------*
027000 01  WS-SORT-TAB.
027100     05  WS-SORT-ENTRY OCCURS 200 TIMES
027200                     INDEXED BY SORT-IDX-1, SORT-IDX-2.
027300         10  ST-APT-TYPE             PIC X(02).
027400         10  ST-APT-DATE             PIC 9(08).
027500         10  ST-ASA-CLASS            PIC X(01).
027600         10  ST-APT-NOTE             PIC X(50).
027650         10  FILLER                  PIC X(05).
027700 01  WS-SORT-SWAP-HOLD               PIC X(66).
027800
027900*--------------------------------------------------------------*
028000*    STATISTICS ACCUMULATORS - ONE GROUP PER VISIT TYPE.
028100*--------------------------------------------------------------*
028200 01  WS-STATS-AREA.
028300     05  STA-PE-TOTAL                PIC 9(05) COMP.
028400     05  STA-LE-TOTAL                PIC 9(05) COMP.
028500     05  STA-LE-ABSCESS              PIC 9(05) COMP.
028600     05  STA-LE-CROWN-LENGTH         PIC 9(05) COMP.
028700     05  STA-LE-CV-EXAM              PIC 9(05) COMP.
028800     05  STA-LE-EXTRACTION           PIC 9(05) COMP.
028900     05  STA-LE-FRENECTOMY           PIC 9(05) COMP.
029000     05  STA-LE-FRACTURE             PIC 9(05) COMP.
029100     05  STA-LE-IMPLANT              PIC 9(05) COMP.
029200     05  STA-LE-ORAL-PATH            PIC 9(05) COMP.
029300     05  STA-LE-PERIODONTITIS        PIC 9(05) COMP.
029400     05  STA-LE-PERI-IMPLANT         PIC 9(05) COMP.
029500     05  STA-LE-POSTOP               PIC 9(05) COMP.
029600     05  STA-LE-RETURN               PIC 9(05) COMP.
029700     05  STA-LE-RECESSION            PIC 9(05) COMP.
029800     05  STA-LE-RE-EVAL              PIC 9(05) COMP.
029900     05  STA-LE-MISC                 PIC 9(05) COMP.
030000     05  STA-CE-TOTAL                PIC 9(05) COMP.
030100     05  STA-CE-PERIODONTITIS        PIC 9(05) COMP.
030200     05  STA-CE-EXEC-HEALTH          PIC 9(05) COMP.
030300     05  STA-CE-RECESSION            PIC 9(05) COMP.
030400     05  STA-CE-HYGIENE              PIC 9(05) COMP.
030500     05  STA-CE-RETURN               PIC 9(05) COMP.
030600     05  STA-CE-ONCOLOGY             PIC 9(05) COMP.
030700     05  STA-CE-IMPLANT              PIC 9(05) COMP.
030800     05  STA-CE-ORAL-PATH            PIC 9(05) COMP.
030900     05  STA-SU-TOTAL                PIC 9(05) COMP.
031000     05  STA-SU-BIOPSY               PIC 9(05) COMP.
031100     05  STA-SU-EXTRACTIONS          PIC 9(05) COMP.
031200     05  STA-SU-UNCOVERY             PIC 9(05) COMP.
031300     05  STA-SU-IMPLANT              PIC 9(05) COMP.
031400     05  STA-SU-CROWN-LENGTH         PIC 9(05) COMP.
031500     05  STA-SU-SOFT-TISSUE          PIC 9(05) COMP.
031600     05  STA-SU-PERIO                PIC 9(05) COMP.
031700     05  STA-SU-MISC                 PIC 9(05) COMP.
031800     05  STA-SU-SINUS                PIC 9(05) COMP.
031900     05  STA-SU-PERI-IMPLANT         PIC 9(05) COMP.
032000     05  STA-GRAND-TOTAL             PIC 9(06) COMP.
032050     05  FILLER                      PIC X(04) VALUE SPACES.
032100
032200*--------------------------------------------------------------*
032300*    REPORT LINE LAYOUTS - EACH ONE A FULL 132-BYTE PRINT LINE.
032400*--------------------------------------------------------------*
032500 01  WS-OUTCOME-LINE.
032600     05  WO-TRAN-CODE                PIC X(02).
032700     05  FILLER                      PIC X(02) VALUE SPACES.
032800     05  WO-MRN                      PIC X(10).
032900     05  FILLER                      PIC X(02) VALUE SPACES.
033000     05  WO-MESSAGE                  PIC X(80).
033100     05  FILLER                      PIC X(36) VALUE SPACES.
033200
033300 01  WS-IDENTITY-LINE.
033400     05  WI-LABEL                    PIC X(10) VALUE "PATIENT:".
033500     05  WI-MRN                      PIC X(10).
033600     05  FILLER                      PIC X(02) VALUE SPACES.
033700     05  WI-FIRST-NAME               PIC X(20).
033800     05  FILLER                      PIC X(01) VALUE SPACES.
033900     05  WI-LAST-NAME                PIC X(20).
034000     05  FILLER                      PIC X(02) VALUE SPACES.
034100     05  WI-BIRTH-DATE               PIC 9(08).
034200     05  FILLER                      PIC X(02) VALUE SPACES.
034300     05  WI-SEX                      PIC X(06).
034400     05  FILLER                      PIC X(51) VALUE SPACES.
034500
034600 01  WS-APPT-LINE.
034700     05  FILLER                      PIC X(04) VALUE SPACES.
034800     05  WA-APT-TYPE                 PIC X(02).
034900     05  FILLER                      PIC X(02) VALUE SPACES.
035000     05  WA-APT-DATE                 PIC 9(08).
035100     05  FILLER                      PIC X(02) VALUE SPACES.
035200     05  WA-ASA-CLASS                PIC X(01).
035300     05  FILLER                      PIC X(02) VALUE SPACES.
035400     05  WA-APT-NOTE                 PIC X(50).
035500     05  FILLER                      PIC X(61) VALUE SPACES.
035600
035700 01  WS-FIELD-CHANGE-LINE.
035800     05  FILLER                      PIC X(04) VALUE SPACES.
035900     05  WC-FIELD-NAME               PIC X(12).
036000     05  FILLER                      PIC X(02) VALUE SPACES.
036100     05  WC-OLD-VALUE                PIC X(20).
036200     05  FILLER                      PIC X(04) VALUE " -> ".
036300     05  WC-NEW-VALUE                PIC X(20).
036400     05  FILLER                      PIC X(70) VALUE SPACES.
036500
036600 01  WS-STATS-HEADING-LINE.
036700     05  FILLER                      PIC X(04) VALUE SPACES.
036800     05  WH-HEADING                  PIC X(30).
036900     05  FILLER                      PIC X(98) VALUE SPACES.
037000
037100 01  WS-STATS-TOTAL-LINE.
037200     05  FILLER                      PIC X(04) VALUE SPACES.
037300     05  WT-LABEL                    PIC X(20)
037400                    VALUE "TOTAL APPOINTMENTS:".
037500     05  FILLER                      PIC X(02) VALUE SPACES.
037600     05  WT-COUNT                    PIC ZZZZ9.
037700     05  FILLER                      PIC X(101) VALUE SPACES.
037800
037900 01  WS-STATS-DETAIL-LINE.
038000     05  FILLER                      PIC X(08) VALUE SPACES.
038100     05  WD-FLAG-NAME                PIC X(30).
038200     05  FILLER                      PIC X(02) VALUE SPACES.
038300     05  WD-COUNT                    PIC ZZZZ9.
038400     05  FILLER                      PIC X(87) VALUE SPACES.
038500
038600 01  WS-GRAND-TOTAL-LINE.
038700     05  FILLER                      PIC X(04) VALUE SPACES.
038800     05  WG-LABEL                    PIC X(30)
038900                    VALUE "GRAND TOTAL - ALL APPOINTMENTS".
039000     05  FILLER                      PIC X(02) VALUE SPACES.
039100     05  WG-COUNT                    PIC ZZZZZ9.
039200     05  FILLER                      PIC X(90) VALUE SPACES.
039300
039400 01  MISC-WS-FLDS.
039500     05  WS-SEARCH-MRN               PIC X(10) VALUE SPACES.
039600     05  WS-SEARCH-DATE              PIC 9(08) VALUE ZERO.
039700     05  WS-SEARCH-APT-TYPE          PIC X(02) VALUE SPACES.
039750     05  FILLER                      PIC X(05) VALUE SPACES.
039800 01  MISC-WS-FLDS-R REDEFINES MISC-WS-FLDS.
039900     05  FILLER                      PIC X(25).
040000
040100 01  FLAGS-AND-SWITCHES.
040200     05  MORE-MASTER-SW              PIC X(01) VALUE "Y".
040300         88  NO-MORE-MASTER-RECS-SW     VALUE "N".
040400     05  MORE-TRAN-SW                PIC X(01) VALUE "Y".
040500         88  NO-MORE-TRAN-RECS-SW       VALUE "N".
040600     05  PATIENT-FOUND-SW            PIC X(01) VALUE "N".
040700         88  PATIENT-WAS-FOUND          VALUE "Y".
040800     05  APPT-FOUND-SW               PIC X(01) VALUE "N".
040900         88  APPT-WAS-FOUND             VALUE "Y".
040950     05  FILLER                      PIC X(04) VALUE SPACES.
041000
041100     COPY ABENDREC.
041200
041300 PROCEDURE DIVISION.
041400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
041500     PERFORM 100-MAINLINE THRU 100-EXIT
041600             UNTIL NO-MORE-TRAN-RECS-SW.
041700     PERFORM 999-CLEANUP THRU 999-EXIT.
041800     MOVE +0 TO RETURN-CODE.
041900     GOBACK.
042000
042100 000-HOUSEKEEPING.
042200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
042300     DISPLAY "******** BEGIN JOB PERIUPDT ********".
042400     INITIALIZE WS-STATS-AREA.
042500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
042600     PERFORM 050-LOAD-MASTER THRU 050-EXIT.
042700     PERFORM 900-READ-PERIVALD THRU 900-EXIT.
042800 000-EXIT.
042900     EXIT.
043000
043100*--------------------------------------------------------------*
043200*    REPOSITORY LOAD - READ MASTIN SEQUENTIALLY, GROUP EVERY
043300*    RECORD INTO THE PATIENT TABLE BY MRN, ATTACH EACH RECORD
043400*    TO THE APPOINTMENT TABLE UNDER ITS PATIENT.  A RECORD
043500*    WITH AN UNRECOGNIZED APT-TYPE IS COUNTED AS REJECTED AND
043600*    IS NOT LOADED.
043700*--------------------------------------------------------------*
043800 050-LOAD-MASTER.
043900     MOVE "050-LOAD-MASTER" TO PARA-NAME.
044000     PERFORM 060-READ-MASTIN THRU 060-EXIT.
044100     PERFORM 070-PROCESS-MASTER-REC THRU 070-EXIT
044200             UNTIL NO-MORE-MASTER-RECS-SW.
044300 050-EXIT.
044400     EXIT.
044500
044600 060-READ-MASTIN.
044700     MOVE "060-READ-MASTIN" TO PARA-NAME.
044800     READ MASTIN
044900         AT END MOVE "N" TO MORE-MASTER-SW
045000         GO TO 060-EXIT
045100     END-READ.
045120     IF NOT CODE-READ-MASTER AND NOT NO-MORE-MASTER-RECS
045140         MOVE "** PROBLEM READING MASTIN" TO ABEND-REASON
045160         MOVE MFCODE TO EXPECTED-VAL
045180         GO TO 1000-ABEND-RTN.
045200     ADD +1 TO MASTER-RECS-READ.
045300 060-EXIT.
045400     EXIT.
045500
045600 070-PROCESS-MASTER-REC.
045700     MOVE "070-PROCESS-MASTER-REC" TO PARA-NAME.
045800     IF NOT PM-APT-TYPE-VALID
045900         ADD +1 TO MASTER-RECS-REJECTED
046000         DISPLAY "*** UNRECOGNIZED APT-TYPE ON MASTER - MRN " PM-MRN
046100         PERFORM 060-READ-MASTIN THRU 060-EXIT
046200         GO TO 070-EXIT.
046300
046400     MOVE PM-MRN TO WS-SEARCH-MRN.
046500     PERFORM 300-FIND-PATIENT THRU 300-EXIT.
046600     IF NOT PATIENT-WAS-FOUND
046700         PERFORM 075-ADD-PATIENT-ENTRY THRU 075-EXIT.
046800
046900     PERFORM 080-ATTACH-APPOINTMENT THRU 080-EXIT.
047000     PERFORM 060-READ-MASTIN THRU 060-EXIT.
047100 070-EXIT.
047200     EXIT.
047300
047400 075-ADD-PATIENT-ENTRY.
047500     MOVE "075-ADD-PATIENT-ENTRY" TO PARA-NAME.
047600     ADD +1 TO PATIENT-COUNT.
047700     SET PAT-IDX TO PATIENT-COUNT.
047800     MOVE PM-MRN         TO PE-MRN(PAT-IDX).
047900     MOVE PM-FIRST-NAME  TO PE-FIRST-NAME(PAT-IDX).
048000     MOVE PM-LAST-NAME   TO PE-LAST-NAME(PAT-IDX).
048100     MOVE PM-BIRTH-DATE  TO PE-BIRTH-DATE(PAT-IDX).
048200     MOVE PM-SEX         TO PE-SEX(PAT-IDX).
048300     MOVE "N"            TO PE-DELETED-SW(PAT-IDX).
048400 075-EXIT.
048500     EXIT.
048600
048700 080-ATTACH-APPOINTMENT.
048800     MOVE "080-ATTACH-APPOINTMENT" TO PARA-NAME.
048900     ADD +1 TO APT-COUNT.
049000     SET APT-IDX TO APT-COUNT.
049100     SET AE-PAT-IDX(APT-IDX) TO PAT-IDX.
049200     MOVE PM-APT-TYPE    TO AE-APT-TYPE(APT-IDX).
049300     MOVE PM-APT-DATE    TO AE-APT-DATE(APT-IDX).
049400     MOVE PM-ASA-CLASS   TO AE-ASA-CLASS(APT-IDX).
049500     MOVE PM-APT-NOTE    TO AE-APT-NOTE(APT-IDX).
049600     MOVE PM-FLAGS-LE    TO AE-PROC-FLAGS(APT-IDX).
049700     MOVE "N"            TO AE-DELETED-SW(APT-IDX).
049800 080-EXIT.
049900     EXIT.
050000
050100*--------------------------------------------------------------*
050200*    TRANSACTION ENGINE MAINLINE
050300*--------------------------------------------------------------*
050400 100-MAINLINE.
050500     MOVE "100-MAINLINE" TO PARA-NAME.
050600     PERFORM 200-DISPATCH-TRAN THRU 200-EXIT.
050700     PERFORM 900-READ-PERIVALD THRU 900-EXIT.
050800 100-EXIT.
050900     EXIT.
051000
051100 200-DISPATCH-TRAN.
051200     MOVE "200-DISPATCH-TRAN" TO PARA-NAME.
051300     IF PT-TRAN-FIND-PATIENT
051400         PERFORM 450-FIND-PATIENT-TRAN THRU 450-EXIT
051500     ELSE IF PT-TRAN-RETURN-RECORDS
051600         PERFORM 460-RETURN-RECORDS THRU 460-EXIT
051700     ELSE IF PT-TRAN-ADD-APPOINTMENT
051800         PERFORM 400-ADD-APPOINTMENT THRU 400-EXIT
051900     ELSE IF PT-TRAN-MODIFY-PATIENT
052000         PERFORM 410-MODIFY-PATIENT THRU 410-EXIT
052100     ELSE IF PT-TRAN-MODIFY-APPOINTMENT
052200         PERFORM 420-MODIFY-APPOINTMENT THRU 420-EXIT
052300     ELSE IF PT-TRAN-DELETE-APPOINTMENT
052400         PERFORM 430-DELETE-APPOINTMENT THRU 430-EXIT
052500     ELSE IF PT-TRAN-DELETE-PATIENT
052600         PERFORM 440-DELETE-PATIENT THRU 440-EXIT
052700     ELSE IF PT-TRAN-TALLY-STATS
052800         PERFORM 600-TALLY-STATISTICS THRU 600-EXIT.
052900 200-EXIT.
053000     EXIT.
053100
053200*--------------------------------------------------------------*
053300*    PATIENT AND APPOINTMENT LOOKUP PARAGRAPHS
053400*--------------------------------------------------------------*
053500 300-FIND-PATIENT.
053600     MOVE "300-FIND-PATIENT" TO PARA-NAME.
053700     MOVE "N" TO PATIENT-FOUND-SW.
053800     IF PATIENT-COUNT = ZERO
053900         GO TO 300-EXIT.
054000     SET PAT-IDX TO 1.
054100     SEARCH WS-PATIENT-ENTRY VARYING PAT-IDX
054200         AT END GO TO 300-EXIT
054300         WHEN PE-MRN(PAT-IDX) = WS-SEARCH-MRN
054400              AND NOT PE-IS-DELETED(PAT-IDX)
054500              MOVE "Y" TO PATIENT-FOUND-SW.
054600 300-EXIT.
054700     EXIT.
054800
054900 310-FIND-APPOINTMENT.
055000*    LOCATES AN APPOINTMENT FOR PAT-IDX MATCHING BOTH
055100*    WS-SEARCH-APT-TYPE AND WS-SEARCH-DATE - USED BY MA.
055200     MOVE "310-FIND-APPOINTMENT" TO PARA-NAME.
055300     MOVE "N" TO APPT-FOUND-SW.
055400     IF APT-COUNT = ZERO
055500         GO TO 310-EXIT.
055600     SET APT-IDX TO 1.
055700     SEARCH WS-APT-ENTRY VARYING APT-IDX
055800         AT END GO TO 310-EXIT
055900         WHEN AE-PAT-IDX(APT-IDX) = PAT-IDX
056000              AND NOT AE-IS-DELETED(APT-IDX)
056100              AND AE-APT-TYPE(APT-IDX) = WS-SEARCH-APT-TYPE
056200              AND AE-APT-DATE(APT-IDX) = WS-SEARCH-DATE
056300              MOVE "Y" TO APPT-FOUND-SW.
056400 310-EXIT.
056500     EXIT.
056600
056700 320-FIND-APPOINTMENT-BY-DATE.
056800*    LOCATES THE FIRST APPOINTMENT FOR PAT-IDX MATCHING
056900*    WS-SEARCH-DATE ONLY, REGARDLESS OF TYPE - USED BY DA.
057000     MOVE "320-FIND-APPOINTMENT-BY-DATE" TO PARA-NAME.
057100     MOVE "N" TO APPT-FOUND-SW.
057200     IF APT-COUNT = ZERO
057300         GO TO 320-EXIT.
057400     SET APT-IDX TO 1.
057500     SEARCH WS-APT-ENTRY VARYING APT-IDX
057600         AT END GO TO 320-EXIT
057700         WHEN AE-PAT-IDX(APT-IDX) = PAT-IDX
057800              AND NOT AE-IS-DELETED(APT-IDX)
057900              AND AE-APT-DATE(APT-IDX) = WS-SEARCH-DATE
058000              MOVE "Y" TO APPT-FOUND-SW.
058100 320-EXIT.
058200     EXIT.
058300
058400*--------------------------------------------------------------*
058500*    ADD APPOINTMENT (AA)
058600*--------------------------------------------------------------*
058700 400-ADD-APPOINTMENT.
058800     MOVE "400-ADD-APPOINTMENT" TO PARA-NAME.
058900     MOVE PT-AA-MRN TO WS-SEARCH-MRN.
059000     PERFORM 300-FIND-PATIENT THRU 300-EXIT.
059100     IF NOT PATIENT-WAS-FOUND
059200         ADD +1 TO PATIENT-COUNT
059300         SET PAT-IDX TO PATIENT-COUNT
059400         MOVE PT-AA-MRN         TO PE-MRN(PAT-IDX)
059500         MOVE PT-AA-FIRST-NAME  TO PE-FIRST-NAME(PAT-IDX)
059600         MOVE PT-AA-LAST-NAME   TO PE-LAST-NAME(PAT-IDX)
059700         MOVE PT-AA-BIRTH-DATE  TO PE-BIRTH-DATE(PAT-IDX)
059800         MOVE PT-AA-SEX         TO PE-SEX(PAT-IDX)
059900         MOVE "N"               TO PE-DELETED-SW(PAT-IDX).
060000
060100     ADD +1 TO APT-COUNT.
060200     SET APT-IDX TO APT-COUNT.
060300     SET AE-PAT-IDX(APT-IDX) TO PAT-IDX.
060400     MOVE PT-AA-APT-TYPE    TO AE-APT-TYPE(APT-IDX).
060500     MOVE PT-AA-APT-DATE    TO AE-APT-DATE(APT-IDX).
060600     MOVE PT-AA-ASA-CLASS   TO AE-ASA-CLASS(APT-IDX).
060700     MOVE PT-AA-APT-NOTE    TO AE-APT-NOTE(APT-IDX).
060800     MOVE PT-AA-PROC-FLAGS  TO AE-PROC-FLAGS(APT-IDX).
060900     MOVE "N"               TO AE-DELETED-SW(APT-IDX).
061000
061100     MOVE "AA" TO WO-TRAN-CODE.
061200     MOVE PT-AA-MRN TO WO-MRN.
061300     MOVE "APPOINTMENT ADDED" TO WO-MESSAGE.
061400     PERFORM 700-WRITE-OUTCOME-LINE THRU 700-EXIT.
061500 400-EXIT.
061600     EXIT.
061700
061800*--------------------------------------------------------------*
061900*    MODIFY PATIENT (MP)
062000*--------------------------------------------------------------*
062100 410-MODIFY-PATIENT.
062200     MOVE "410-MODIFY-PATIENT" TO PARA-NAME.
062300     MOVE PT-MP-MRN TO WS-SEARCH-MRN.
062400     PERFORM 300-FIND-PATIENT THRU 300-EXIT.
062500     IF NOT PATIENT-WAS-FOUND
062600         MOVE "MP" TO WO-TRAN-CODE
062700         MOVE PT-MP-MRN TO WO-MRN
062800         MOVE "PATIENT NOT FOUND" TO WO-MESSAGE
062900         PERFORM 700-WRITE-OUTCOME-LINE THRU 700-EXIT
063000         GO TO 410-EXIT.
063100
063200     MOVE "MP" TO WO-TRAN-CODE.
063300     MOVE PT-MP-MRN TO WO-MRN.
063400     MOVE "PATIENT MODIFIED" TO WO-MESSAGE.
063500     PERFORM 700-WRITE-OUTCOME-LINE THRU 700-EXIT.
063600
063700     IF PE-FIRST-NAME(PAT-IDX) NOT = PT-MP-FIRST-NAME
063800         MOVE "FIRST NAME" TO WC-FIELD-NAME
063900         MOVE PE-FIRST-NAME(PAT-IDX) TO WC-OLD-VALUE
064000         MOVE PT-MP-FIRST-NAME       TO WC-NEW-VALUE
064100         PERFORM 705-WRITE-FIELD-CHANGE-LINE THRU 705-EXIT.
064200
064300     IF PE-LAST-NAME(PAT-IDX) NOT = PT-MP-LAST-NAME
064400         MOVE "LAST NAME" TO WC-FIELD-NAME
064500         MOVE PE-LAST-NAME(PAT-IDX) TO WC-OLD-VALUE
064600         MOVE PT-MP-LAST-NAME       TO WC-NEW-VALUE
064700         PERFORM 705-WRITE-FIELD-CHANGE-LINE THRU 705-EXIT.
064800
064900     IF PE-BIRTH-DATE(PAT-IDX) NOT = PT-MP-BIRTH-DATE
065000         MOVE "BIRTHDAY" TO WC-FIELD-NAME
065100         MOVE PE-BIRTH-DATE(PAT-IDX) TO WC-OLD-VALUE
065200         MOVE PT-MP-BIRTH-DATE       TO WC-NEW-VALUE
065300         PERFORM 705-WRITE-FIELD-CHANGE-LINE THRU 705-EXIT.
065400
065500     IF PE-SEX(PAT-IDX) NOT = PT-MP-SEX
065600         MOVE "SEX" TO WC-FIELD-NAME
065700         MOVE PE-SEX(PAT-IDX) TO WC-OLD-VALUE
065800         MOVE PT-MP-SEX       TO WC-NEW-VALUE
065900         PERFORM 705-WRITE-FIELD-CHANGE-LINE THRU 705-EXIT.
066000
066100     MOVE PT-MP-FIRST-NAME  TO PE-FIRST-NAME(PAT-IDX).
066200     MOVE PT-MP-LAST-NAME   TO PE-LAST-NAME(PAT-IDX).
066300     MOVE PT-MP-BIRTH-DATE  TO PE-BIRTH-DATE(PAT-IDX).
066400     MOVE PT-MP-SEX         TO PE-SEX(PAT-IDX).
066500 410-EXIT.
066600     EXIT.
066700
066800*--------------------------------------------------------------*
066900*    MODIFY APPOINTMENT (MA)
067000*--------------------------------------------------------------*
067100 420-MODIFY-APPOINTMENT.
067200     MOVE "420-MODIFY-APPOINTMENT" TO PARA-NAME.
067300     MOVE PT-AA-MRN TO WS-SEARCH-MRN.
067400     PERFORM 300-FIND-PATIENT THRU 300-EXIT.
067500     IF NOT PATIENT-WAS-FOUND
067600         MOVE "MA" TO WO-TRAN-CODE
067700         MOVE PT-AA-MRN TO WO-MRN
067800         MOVE "PATIENT NOT FOUND" TO WO-MESSAGE
067900         PERFORM 700-WRITE-OUTCOME-LINE THRU 700-EXIT
068000         GO TO 420-EXIT.
068100
068200     MOVE PT-AA-APT-TYPE TO WS-SEARCH-APT-TYPE.
068300     MOVE PT-AA-APT-DATE TO WS-SEARCH-DATE.
068400     PERFORM 310-FIND-APPOINTMENT THRU 310-EXIT.
068500     IF NOT APPT-WAS-FOUND
068600         MOVE "MA" TO WO-TRAN-CODE
068700         MOVE PT-AA-MRN TO WO-MRN
068800         MOVE "APPOINTMENT NOT FOUND" TO WO-MESSAGE
068900         PERFORM 700-WRITE-OUTCOME-LINE THRU 700-EXIT
069000         GO TO 420-EXIT.
069100
069200     MOVE PT-AA-APT-TYPE    TO AE-APT-TYPE(APT-IDX).
069300     MOVE PT-AA-APT-DATE    TO AE-APT-DATE(APT-IDX).
069400     MOVE PT-AA-ASA-CLASS   TO AE-ASA-CLASS(APT-IDX).
069500     MOVE PT-AA-APT-NOTE    TO AE-APT-NOTE(APT-IDX).
069600     MOVE PT-AA-PROC-FLAGS  TO AE-PROC-FLAGS(APT-IDX).
069700
069800     MOVE "MA" TO WO-TRAN-CODE.
069900     MOVE PT-AA-MRN TO WO-MRN.
070000     MOVE "APPOINTMENT MODIFIED" TO WO-MESSAGE.
070100     PERFORM 700-WRITE-OUTCOME-LINE THRU 700-EXIT.
070200 420-EXIT.
070300     EXIT.
070400
070500*--------------------------------------------------------------*
070600*    DELETE APPOINTMENT (DA) - MATCHES ON DATE ALONE
070700*--------------------------------------------------------------*
070800 430-DELETE-APPOINTMENT.
070900     MOVE "430-DELETE-APPOINTMENT" TO PARA-NAME.
071000     MOVE PT-DA-MRN TO WS-SEARCH-MRN.
071100     PERFORM 300-FIND-PATIENT THRU 300-EXIT.
071200     IF NOT PATIENT-WAS-FOUND
071300         MOVE "DA" TO WO-TRAN-CODE
071400         MOVE PT-DA-MRN TO WO-MRN
071500         MOVE "PATIENT NOT FOUND" TO WO-MESSAGE
071600         PERFORM 700-WRITE-OUTCOME-LINE THRU 700-EXIT
071700         GO TO 430-EXIT.
071800
071900     MOVE PT-DA-APT-DATE TO WS-SEARCH-DATE.
072000     PERFORM 320-FIND-APPOINTMENT-BY-DATE THRU 320-EXIT.
072100     IF NOT APPT-WAS-FOUND
072200         MOVE "DA" TO WO-TRAN-CODE
072300         MOVE PT-DA-MRN TO WO-MRN
072400         MOVE "APPOINTMENT NOT FOUND" TO WO-MESSAGE
072500         PERFORM 700-WRITE-OUTCOME-LINE THRU 700-EXIT
072600         GO TO 430-EXIT.
072700
072800     MOVE "Y" TO AE-DELETED-SW(APT-IDX).
072900     MOVE "DA" TO WO-TRAN-CODE.
073000     MOVE PT-DA-MRN TO WO-MRN.
073100     MOVE "APPOINTMENT DELETED" TO WO-MESSAGE.
073200     PERFORM 700-WRITE-OUTCOME-LINE THRU 700-EXIT.
073300 430-EXIT.
073400     EXIT.
073500
073600*--------------------------------------------------------------*
073700*    DELETE PATIENT (DP) - MARKS THE PATIENT AND EVERY ONE OF
073800*    THEIR APPOINTMENTS DELETED.
073900*--------------------------------------------------------------*
074000 440-DELETE-PATIENT.
074100     MOVE "440-DELETE-PATIENT" TO PARA-NAME.
074200     MOVE PT-KEY-MRN TO WS-SEARCH-MRN.
074300     PERFORM 300-FIND-PATIENT THRU 300-EXIT.
074400     IF NOT PATIENT-WAS-FOUND
074500         MOVE "DP" TO WO-TRAN-CODE
074600         MOVE PT-KEY-MRN TO WO-MRN
074700         MOVE "PATIENT NOT FOUND" TO WO-MESSAGE
074800         PERFORM 700-WRITE-OUTCOME-LINE THRU 700-EXIT
074900         GO TO 440-EXIT.
075000
075100     MOVE "Y" TO PE-DELETED-SW(PAT-IDX).
075200     MOVE PAT-IDX TO SAVE-PAT-IDX.
075300     IF APT-COUNT NOT = ZERO
075400         SET APT-IDX TO 1
075500         PERFORM 445-MARK-APPTS-DELETED THRU 445-EXIT
075600                 VARYING APT-IDX FROM 1 BY 1
075700                 UNTIL APT-IDX > APT-COUNT.
075800
075900     MOVE "DP" TO WO-TRAN-CODE.
076000     MOVE PT-KEY-MRN TO WO-MRN.
076100     MOVE "PATIENT DELETED" TO WO-MESSAGE.
076200     PERFORM 700-WRITE-OUTCOME-LINE THRU 700-EXIT.
076300 440-EXIT.
076400     EXIT.
076500
076600 445-MARK-APPTS-DELETED.
076700     IF AE-PAT-IDX(APT-IDX) = SAVE-PAT-IDX
076800         MOVE "Y" TO AE-DELETED-SW(APT-IDX).
076900 445-EXIT.
077000     EXIT.
077100
077200*--------------------------------------------------------------*
077300*    FIND PATIENT (FP)
077400*--------------------------------------------------------------*
077500 450-FIND-PATIENT-TRAN.
077600     MOVE "450-FIND-PATIENT-TRAN" TO PARA-NAME.
077700     MOVE PT-KEY-MRN TO WS-SEARCH-MRN.
077800     PERFORM 300-FIND-PATIENT THRU 300-EXIT.
077900     IF NOT PATIENT-WAS-FOUND
078000         MOVE "FP" TO WO-TRAN-CODE
078100         MOVE PT-KEY-MRN TO WO-MRN
078200         MOVE "PATIENT NOT FOUND" TO WO-MESSAGE
078300         PERFORM 700-WRITE-OUTCOME-LINE THRU 700-EXIT
078400         GO TO 450-EXIT.
078500
078600     MOVE "FP" TO WO-TRAN-CODE.
078700     MOVE PT-KEY-MRN TO WO-MRN.
078800     MOVE "PATIENT FOUND" TO WO-MESSAGE.
078900     PERFORM 700-WRITE-OUTCOME-LINE THRU 700-EXIT.
079000     PERFORM 710-WRITE-IDENTITY-LINE THRU 710-EXIT.
079100 450-EXIT.
079200     EXIT.
079300
079400*--------------------------------------------------------------*
079500*    RETURN RECORDS (RR) - IDENTITY LINE, THEN EVERY
079600*    APPOINTMENT SORTED BY DATE DESCENDING.
079700*--------------------------------------------------------------*
079800 460-RETURN-RECORDS.
079900     MOVE "460-RETURN-RECORDS" TO PARA-NAME.
080000     MOVE PT-KEY-MRN TO WS-SEARCH-MRN.
080100     PERFORM 300-FIND-PATIENT THRU 300-EXIT.
080200     IF NOT PATIENT-WAS-FOUND
080300         MOVE "RR" TO WO-TRAN-CODE
080400         MOVE PT-KEY-MRN TO WO-MRN
080500         MOVE "PATIENT NOT FOUND. CHECK MRN." TO WO-MESSAGE
080600         PERFORM 700-WRITE-OUTCOME-LINE THRU 700-EXIT
080700         GO TO 460-EXIT.
080800
080900     MOVE "RR" TO WO-TRAN-CODE.
081000     MOVE PT-KEY-MRN TO WO-MRN.
081100     MOVE "PATIENT RECORDS RETURNED" TO WO-MESSAGE.
081200     PERFORM 700-WRITE-OUTCOME-LINE THRU 700-EXIT.
081300     PERFORM 710-WRITE-IDENTITY-LINE THRU 710-EXIT.
081500     SET SAVE-PAT-IDX TO PAT-IDX.
081600
081700     MOVE ZERO TO SORT-COUNT.
081800     IF APT-COUNT NOT = ZERO
081900         SET APT-IDX TO 1
082000         PERFORM 462-COPY-TO-SORT-TAB THRU 462-EXIT
082100                 VARYING APT-IDX FROM 1 BY 1
082200                 UNTIL APT-IDX > APT-COUNT.
082300
082400     PERFORM 465-SORT-APPTS-DESC THRU 465-EXIT.
082500
082600     IF SORT-COUNT NOT = ZERO
082700         SET SORT-IDX-1 TO 1
082800         PERFORM 480-WRITE-SORTED-APPT THRU 480-EXIT
082900                 VARYING SORT-IDX-1 FROM 1 BY 1
083000                 UNTIL SORT-IDX-1 > SORT-COUNT.
083100 460-EXIT.
083200     EXIT.
083300
083400 462-COPY-TO-SORT-TAB.
083500     IF AE-PAT-IDX(APT-IDX) = SAVE-PAT-IDX
083600        AND NOT AE-IS-DELETED(APT-IDX)
083700         ADD +1 TO SORT-COUNT
083800         SET SORT-IDX-1 TO SORT-COUNT
083900         MOVE AE-APT-TYPE(APT-IDX) TO ST-APT-TYPE(SORT-IDX-1)
084000         MOVE AE-APT-DATE(APT-IDX) TO ST-APT-DATE(SORT-IDX-1)
084100         MOVE AE-ASA-CLASS(APT-IDX) TO ST-ASA-CLASS(SORT-IDX-1)
084200         MOVE AE-APT-NOTE(APT-IDX) TO ST-APT-NOTE(SORT-IDX-1).
084300 462-EXIT.
084400     EXIT.
084500
084600 465-SORT-APPTS-DESC.
084700*    A PLAIN BUBBLE SORT - SORT-COUNT NEVER RUNS LARGE ENOUGH
084800*    IN ONE PATIENT'S CHART TO JUSTIFY ANYTHING FANCIER.
084900     MOVE "465-SORT-APPTS-DESC" TO PARA-NAME.
085000     IF SORT-COUNT < 2
085100         GO TO 465-EXIT.
085200     SET SORT-IDX-1 TO 1.
085300     PERFORM 466-SORT-OUTER-PASS THRU 466-EXIT
085400             VARYING SORT-IDX-1 FROM 1 BY 1
085500             UNTIL SORT-IDX-1 >= SORT-COUNT.
085600 465-EXIT.
085700     EXIT.
085800
085900 466-SORT-OUTER-PASS.
086000     SET SORT-IDX-2 TO 1.
086100     PERFORM 467-SORT-INNER-COMPARE THRU 467-EXIT
086200             VARYING SORT-IDX-2 FROM 1 BY 1
086300             UNTIL SORT-IDX-2 > SORT-COUNT - SORT-IDX-1.
086400 466-EXIT.
086500     EXIT.
086600
086700 467-SORT-INNER-COMPARE.
086800     IF ST-APT-DATE(SORT-IDX-2) < ST-APT-DATE(SORT-IDX-2 + 1)
086900         MOVE WS-SORT-ENTRY(SORT-IDX-2) TO WS-SORT-SWAP-HOLD
087000         MOVE WS-SORT-ENTRY(SORT-IDX-2 + 1)
087100                                  TO WS-SORT-ENTRY(SORT-IDX-2)
087200         MOVE WS-SORT-SWAP-HOLD  TO WS-SORT-ENTRY(SORT-IDX-2 + 1).
087300 467-EXIT.
087400     EXIT.
087500
087600 480-WRITE-SORTED-APPT.
087700     MOVE ST-APT-TYPE(SORT-IDX-1)  TO WA-APT-TYPE.
087800     MOVE ST-APT-DATE(SORT-IDX-1)  TO WA-APT-DATE.
087900     MOVE ST-ASA-CLASS(SORT-IDX-1) TO WA-ASA-CLASS.
088000     MOVE ST-APT-NOTE(SORT-IDX-1)  TO WA-APT-NOTE.
088100     WRITE RPT-LINE FROM WS-APPT-LINE.
088120     PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
088200 480-EXIT.
088300     EXIT.
088400
088500*--------------------------------------------------------------*
088600*    STATISTICS TALLY (TS) - PT-TS-DATE-1/DATE-2 ARE A
088700*    STRICTLY EXCLUSIVE DATE RANGE WHEN BOTH ARE NON-ZERO.
088800*    IF EITHER IS ZERO EVERY APPOINTMENT OF EVERY (NON-
088900*    DELETED) PATIENT IS INCLUDED.
089000*--------------------------------------------------------------*
089100 600-TALLY-STATISTICS.
089200     MOVE "600-TALLY-STATISTICS" TO PARA-NAME.
089300     INITIALIZE WS-STATS-AREA.
089400     IF APT-COUNT NOT = ZERO
089500         SET APT-IDX TO 1
089600         PERFORM 605-TALLY-ONE-APPT THRU 605-EXIT
089700                 VARYING APT-IDX FROM 1 BY 1
089800                 UNTIL APT-IDX > APT-COUNT.
089900     PERFORM 750-WRITE-STATS-REPORT THRU 750-EXIT.
090000 600-EXIT.
090100     EXIT.
090200
090300 605-TALLY-ONE-APPT.
090400     IF AE-IS-DELETED(APT-IDX)
090500         GO TO 605-EXIT.
090600     SET SAVE-PAT-IDX TO AE-PAT-IDX(APT-IDX).
090700     IF PE-IS-DELETED(SAVE-PAT-IDX)
090800         GO TO 605-EXIT.
090900
091000     IF PT-TS-DATE-1 NOT = ZERO AND PT-TS-DATE-2 NOT = ZERO
091100         IF AE-APT-DATE(APT-IDX) NOT > PT-TS-DATE-1
091200            OR AE-APT-DATE(APT-IDX) NOT < PT-TS-DATE-2
091300             GO TO 605-EXIT.
091400
091500     IF AE-APT-TYPE(APT-IDX) = "PE"
091600         ADD +1 TO STA-PE-TOTAL
091700     ELSE IF AE-APT-TYPE(APT-IDX) = "LE"
091800         ADD +1 TO STA-LE-TOTAL
091900         MOVE AE-PROC-FLAGS(APT-IDX) TO WF-FLAGS-LE
092000         PERFORM 610-TALLY-LE-FLAGS THRU 610-EXIT
092100     ELSE IF AE-APT-TYPE(APT-IDX) = "CE"
092200         ADD +1 TO STA-CE-TOTAL
092300         MOVE AE-PROC-FLAGS(APT-IDX) TO WF-FLAGS-CE
092400         PERFORM 620-TALLY-CE-FLAGS THRU 620-EXIT
092500     ELSE IF AE-APT-TYPE(APT-IDX) = "SU"
092600         ADD +1 TO STA-SU-TOTAL
092700         MOVE AE-PROC-FLAGS(APT-IDX) TO WF-FLAGS-SU
092800         PERFORM 630-TALLY-SU-FLAGS THRU 630-EXIT.
092900
093000     ADD +1 TO STA-GRAND-TOTAL.
093100 605-EXIT.
093200     EXIT.
093300
093400 610-TALLY-LE-FLAGS.
093500     MOVE "610-TALLY-LE-FLAGS" TO PARA-NAME.
093600     IF WF-LE-ABSCESS-SET       ADD +1 TO STA-LE-ABSCESS.
093700     IF WF-LE-CROWN-LENGTH-SET  ADD +1 TO STA-LE-CROWN-LENGTH.
093800     IF WF-LE-CV-EXAM-SET       ADD +1 TO STA-LE-CV-EXAM.
093900     IF WF-LE-EXTRACTION-SET    ADD +1 TO STA-LE-EXTRACTION.
094000     IF WF-LE-FRENECTOMY-SET    ADD +1 TO STA-LE-FRENECTOMY.
094100     IF WF-LE-FRACTURE-SET      ADD +1 TO STA-LE-FRACTURE.
094200     IF WF-LE-IMPLANT-SET       ADD +1 TO STA-LE-IMPLANT.
094300     IF WF-LE-ORAL-PATH-SET     ADD +1 TO STA-LE-ORAL-PATH.
094400     IF WF-LE-PERIODONTITIS-SET ADD +1 TO STA-LE-PERIODONTITIS.
094500     IF WF-LE-PERI-IMPLANT-SET  ADD +1 TO STA-LE-PERI-IMPLANT.
094600     IF WF-LE-POSTOP-SET        ADD +1 TO STA-LE-POSTOP.
094700     IF WF-LE-RETURN-SET        ADD +1 TO STA-LE-RETURN.
094800     IF WF-LE-RECESSION-SET     ADD +1 TO STA-LE-RECESSION.
094900     IF WF-LE-RE-EVAL-SET       ADD +1 TO STA-LE-RE-EVAL.
095000     IF WF-LE-MISC-SET          ADD +1 TO STA-LE-MISC.
095100 610-EXIT.
095200     EXIT.
095300
095400 620-TALLY-CE-FLAGS.
095500*    02/11/97 MM - CE NOW CHECKED AGAINST ITS OWN FLAG SET,
095600*    NOT THE LE POSITIONS.  SEE TICKET PDX-0398.
095700     MOVE "620-TALLY-CE-FLAGS" TO PARA-NAME.
095800     IF WF-CE-PERIODONTITIS-SET ADD +1 TO STA-CE-PERIODONTITIS.
095900     IF WF-CE-EXEC-HEALTH-SET   ADD +1 TO STA-CE-EXEC-HEALTH.
096000     IF WF-CE-RECESSION-SET     ADD +1 TO STA-CE-RECESSION.
096100     IF WF-CE-HYGIENE-SET       ADD +1 TO STA-CE-HYGIENE.
096200     IF WF-CE-RETURN-SET        ADD +1 TO STA-CE-RETURN.
096300     IF WF-CE-ONCOLOGY-SET      ADD +1 TO STA-CE-ONCOLOGY.
096400     IF WF-CE-IMPLANT-SET       ADD +1 TO STA-CE-IMPLANT.
096500     IF WF-CE-ORAL-PATH-SET     ADD +1 TO STA-CE-ORAL-PATH.
096600 620-EXIT.
096700     EXIT.
096800
096900 630-TALLY-SU-FLAGS.
097000*    02/11/97 MM - SU NOW CHECKED AGAINST ITS OWN FLAG SET,
097100*    NOT THE LE POSITIONS.  SEE TICKET PDX-0398.
097200     MOVE "630-TALLY-SU-FLAGS" TO PARA-NAME.
097300     IF WF-SU-BIOPSY-SET        ADD +1 TO STA-SU-BIOPSY.
097400     IF WF-SU-EXTRACTIONS-SET   ADD +1 TO STA-SU-EXTRACTIONS.
097500     IF WF-SU-UNCOVERY-SET      ADD +1 TO STA-SU-UNCOVERY.
097600     IF WF-SU-IMPLANT-SET       ADD +1 TO STA-SU-IMPLANT.
097700     IF WF-SU-CROWN-LENGTH-SET  ADD +1 TO STA-SU-CROWN-LENGTH.
097800     IF WF-SU-SOFT-TISSUE-SET   ADD +1 TO STA-SU-SOFT-TISSUE.
097900     IF WF-SU-PERIO-SET         ADD +1 TO STA-SU-PERIO.
098000     IF WF-SU-MISC-SET          ADD +1 TO STA-SU-MISC.
098100     IF WF-SU-SINUS-SET         ADD +1 TO STA-SU-SINUS.
098200     IF WF-SU-PERI-IMPLANT-SET  ADD +1 TO STA-SU-PERI-IMPLANT.
098300 630-EXIT.
098400     EXIT.
098500
098600*--------------------------------------------------------------*
098700*    REPORT-WRITING PARAGRAPHS
098800*--------------------------------------------------------------*
098900 700-WRITE-OUTCOME-LINE.
099000     MOVE "700-WRITE-OUTCOME-LINE" TO PARA-NAME.
099100     WRITE RPT-LINE FROM WS-OUTCOME-LINE.
099120     PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
099200 700-EXIT.
099300     EXIT.
099400
099500 705-WRITE-FIELD-CHANGE-LINE.
099600     MOVE "705-WRITE-FIELD-CHANGE-LINE" TO PARA-NAME.
099700     WRITE RPT-LINE FROM WS-FIELD-CHANGE-LINE.
099720     PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
099800 705-EXIT.
099900     EXIT.
100000
100100 710-WRITE-IDENTITY-LINE.
100200     MOVE "710-WRITE-IDENTITY-LINE" TO PARA-NAME.
100300     MOVE PE-MRN(PAT-IDX)         TO WI-MRN.
100400     MOVE PE-FIRST-NAME(PAT-IDX)  TO WI-FIRST-NAME.
100500     MOVE PE-LAST-NAME(PAT-IDX)   TO WI-LAST-NAME.
100600     MOVE PE-BIRTH-DATE(PAT-IDX)  TO WI-BIRTH-DATE.
100700     MOVE PE-SEX(PAT-IDX)         TO WI-SEX.
100800     WRITE RPT-LINE FROM WS-IDENTITY-LINE.
100820     PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
100900 710-EXIT.
101000     EXIT.
101100
101200 750-WRITE-STATS-REPORT.
101300     MOVE "750-WRITE-STATS-REPORT" TO PARA-NAME.
101400     MOVE "PERIODIC EXAM" TO WH-HEADING.
101500     WRITE RPT-LINE FROM WS-STATS-HEADING-LINE.
101520     PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
101600     MOVE STA-PE-TOTAL TO WT-COUNT.
101700     WRITE RPT-LINE FROM WS-STATS-TOTAL-LINE.
101720     PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
101800
101900     MOVE "LIMITED EXAM" TO WH-HEADING.
102000     WRITE RPT-LINE FROM WS-STATS-HEADING-LINE.
102020     PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
102100     MOVE STA-LE-TOTAL TO WT-COUNT.
102200     WRITE RPT-LINE FROM WS-STATS-TOTAL-LINE.
102220     PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
102300     PERFORM 760-WRITE-LE-DETAILS THRU 760-EXIT.
102400
102500     MOVE "COMPREHENSIVE EXAM" TO WH-HEADING.
102600     WRITE RPT-LINE FROM WS-STATS-HEADING-LINE.
102620     PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
102700     MOVE STA-CE-TOTAL TO WT-COUNT.
102800     WRITE RPT-LINE FROM WS-STATS-TOTAL-LINE.
102820     PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
102900     PERFORM 770-WRITE-CE-DETAILS THRU 770-EXIT.
103000
103100     MOVE "SURGERY" TO WH-HEADING.
103200     WRITE RPT-LINE FROM WS-STATS-HEADING-LINE.
103220     PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
103300     MOVE STA-SU-TOTAL TO WT-COUNT.
103400     WRITE RPT-LINE FROM WS-STATS-TOTAL-LINE.
103420     PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
103500     PERFORM 780-WRITE-SU-DETAILS THRU 780-EXIT.
103600
103700     MOVE STA-GRAND-TOTAL TO WG-COUNT.
103800     WRITE RPT-LINE FROM WS-GRAND-TOTAL-LINE.
103820     PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
103900 750-EXIT.
104000     EXIT.
104100
104200 760-WRITE-LE-DETAILS.
104300     IF STA-LE-ABSCESS NOT = ZERO
104400         MOVE "ABSCESS" TO WD-FLAG-NAME
104500         MOVE STA-LE-ABSCESS TO WD-COUNT
104600         WRITE RPT-LINE FROM WS-STATS-DETAIL-LINE
104650         PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
104700     IF STA-LE-CROWN-LENGTH NOT = ZERO
104800         MOVE "CROWN-LENGTHENING" TO WD-FLAG-NAME
104900         MOVE STA-LE-CROWN-LENGTH TO WD-COUNT
105000         WRITE RPT-LINE FROM WS-STATS-DETAIL-LINE
105050         PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
105100     IF STA-LE-CV-EXAM NOT = ZERO
105200         MOVE "CV-EXAM" TO WD-FLAG-NAME
105300         MOVE STA-LE-CV-EXAM TO WD-COUNT
105400         WRITE RPT-LINE FROM WS-STATS-DETAIL-LINE
105450         PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
105500     IF STA-LE-EXTRACTION NOT = ZERO
105600         MOVE "EXTRACTION" TO WD-FLAG-NAME
105700         MOVE STA-LE-EXTRACTION TO WD-COUNT
105800         WRITE RPT-LINE FROM WS-STATS-DETAIL-LINE
105850         PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
105900     IF STA-LE-FRENECTOMY NOT = ZERO
106000         MOVE "FRENECTOMY" TO WD-FLAG-NAME
106100         MOVE STA-LE-FRENECTOMY TO WD-COUNT
106200         WRITE RPT-LINE FROM WS-STATS-DETAIL-LINE
106250         PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
106300     IF STA-LE-FRACTURE NOT = ZERO
106400         MOVE "FRACTURE" TO WD-FLAG-NAME
106500         MOVE STA-LE-FRACTURE TO WD-COUNT
106600         WRITE RPT-LINE FROM WS-STATS-DETAIL-LINE
106650         PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
106700     IF STA-LE-IMPLANT NOT = ZERO
106800         MOVE "IMPLANT" TO WD-FLAG-NAME
106900         MOVE STA-LE-IMPLANT TO WD-COUNT
107000         WRITE RPT-LINE FROM WS-STATS-DETAIL-LINE
107050         PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
107100     IF STA-LE-ORAL-PATH NOT = ZERO
107200         MOVE "ORAL-PATH" TO WD-FLAG-NAME
107300         MOVE STA-LE-ORAL-PATH TO WD-COUNT
107400         WRITE RPT-LINE FROM WS-STATS-DETAIL-LINE
107450         PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
107500     IF STA-LE-PERIODONTITIS NOT = ZERO
107600         MOVE "PERIODONTITIS" TO WD-FLAG-NAME
107700         MOVE STA-LE-PERIODONTITIS TO WD-COUNT
107800         WRITE RPT-LINE FROM WS-STATS-DETAIL-LINE
107850         PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
107900     IF STA-LE-PERI-IMPLANT NOT = ZERO
108000         MOVE "PERI-IMPLANTITIS" TO WD-FLAG-NAME
108100         MOVE STA-LE-PERI-IMPLANT TO WD-COUNT
108200         WRITE RPT-LINE FROM WS-STATS-DETAIL-LINE
108250         PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
108300     IF STA-LE-POSTOP NOT = ZERO
108400         MOVE "POSTOP" TO WD-FLAG-NAME
108500         MOVE STA-LE-POSTOP TO WD-COUNT
108600         WRITE RPT-LINE FROM WS-STATS-DETAIL-LINE
108650         PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
108700     IF STA-LE-RETURN NOT = ZERO
108800         MOVE "RETURN" TO WD-FLAG-NAME
108900         MOVE STA-LE-RETURN TO WD-COUNT
109000         WRITE RPT-LINE FROM WS-STATS-DETAIL-LINE
109050         PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
109100     IF STA-LE-RECESSION NOT = ZERO
109200         MOVE "RECESSION" TO WD-FLAG-NAME
109300         MOVE STA-LE-RECESSION TO WD-COUNT
109400         WRITE RPT-LINE FROM WS-STATS-DETAIL-LINE
109450         PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
109500     IF STA-LE-RE-EVAL NOT = ZERO
109600         MOVE "RE-EVALUATION" TO WD-FLAG-NAME
109700         MOVE STA-LE-RE-EVAL TO WD-COUNT
109800         WRITE RPT-LINE FROM WS-STATS-DETAIL-LINE
109850         PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
109900     IF STA-LE-MISC NOT = ZERO
110000         MOVE "MISCELLANEOUS" TO WD-FLAG-NAME
110100         MOVE STA-LE-MISC TO WD-COUNT
110200         WRITE RPT-LINE FROM WS-STATS-DETAIL-LINE
110250         PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
110300 760-EXIT.
110400     EXIT.
110500
110600 770-WRITE-CE-DETAILS.
110700     IF STA-CE-PERIODONTITIS NOT = ZERO
110800         MOVE "PERIODONTITIS" TO WD-FLAG-NAME
110900         MOVE STA-CE-PERIODONTITIS TO WD-COUNT
111000         WRITE RPT-LINE FROM WS-STATS-DETAIL-LINE
111050         PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
111100     IF STA-CE-EXEC-HEALTH NOT = ZERO
111200         MOVE "EXECUTIVE-HEALTH" TO WD-FLAG-NAME
111300         MOVE STA-CE-EXEC-HEALTH TO WD-COUNT
111400         WRITE RPT-LINE FROM WS-STATS-DETAIL-LINE
111450         PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
111500     IF STA-CE-RECESSION NOT = ZERO
111600         MOVE "RECESSION" TO WD-FLAG-NAME
111700         MOVE STA-CE-RECESSION TO WD-COUNT
111800         WRITE RPT-LINE FROM WS-STATS-DETAIL-LINE
111850         PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
111900     IF STA-CE-HYGIENE NOT = ZERO
112000         MOVE "HYGIENE" TO WD-FLAG-NAME
112100         MOVE STA-CE-HYGIENE TO WD-COUNT
112200         WRITE RPT-LINE FROM WS-STATS-DETAIL-LINE
112250         PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
112300     IF STA-CE-RETURN NOT = ZERO
112400         MOVE "RETURN" TO WD-FLAG-NAME
112500         MOVE STA-CE-RETURN TO WD-COUNT
112600         WRITE RPT-LINE FROM WS-STATS-DETAIL-LINE
112650         PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
112700     IF STA-CE-ONCOLOGY NOT = ZERO
112800         MOVE "ONCOLOGY" TO WD-FLAG-NAME
112900         MOVE STA-CE-ONCOLOGY TO WD-COUNT
113000         WRITE RPT-LINE FROM WS-STATS-DETAIL-LINE
113050         PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
113100     IF STA-CE-IMPLANT NOT = ZERO
113200         MOVE "IMPLANT" TO WD-FLAG-NAME
113300         MOVE STA-CE-IMPLANT TO WD-COUNT
113400         WRITE RPT-LINE FROM WS-STATS-DETAIL-LINE
113450         PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
113500     IF STA-CE-ORAL-PATH NOT = ZERO
113600         MOVE "ORAL-PATH" TO WD-FLAG-NAME
113700         MOVE STA-CE-ORAL-PATH TO WD-COUNT
113800         WRITE RPT-LINE FROM WS-STATS-DETAIL-LINE
113850         PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
113900 770-EXIT.
114000     EXIT.
114100
114200 780-WRITE-SU-DETAILS.
114300     IF STA-SU-BIOPSY NOT = ZERO
114400         MOVE "BIOPSY" TO WD-FLAG-NAME
114500         MOVE STA-SU-BIOPSY TO WD-COUNT
114600         WRITE RPT-LINE FROM WS-STATS-DETAIL-LINE
114650         PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
114700     IF STA-SU-EXTRACTIONS NOT = ZERO
114800         MOVE "EXTRACTIONS" TO WD-FLAG-NAME
114900         MOVE STA-SU-EXTRACTIONS TO WD-COUNT
115000         WRITE RPT-LINE FROM WS-STATS-DETAIL-LINE
115050         PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
115100     IF STA-SU-UNCOVERY NOT = ZERO
115200         MOVE "UNCOVERY" TO WD-FLAG-NAME
115300         MOVE STA-SU-UNCOVERY TO WD-COUNT
115400         WRITE RPT-LINE FROM WS-STATS-DETAIL-LINE
115450         PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
115500     IF STA-SU-IMPLANT NOT = ZERO
115600         MOVE "IMPLANT" TO WD-FLAG-NAME
115700         MOVE STA-SU-IMPLANT TO WD-COUNT
115800         WRITE RPT-LINE FROM WS-STATS-DETAIL-LINE
115850         PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
115900     IF STA-SU-CROWN-LENGTH NOT = ZERO
116000         MOVE "CROWN-LENGTHENING" TO WD-FLAG-NAME
116100         MOVE STA-SU-CROWN-LENGTH TO WD-COUNT
116200         WRITE RPT-LINE FROM WS-STATS-DETAIL-LINE
116250         PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
116300     IF STA-SU-SOFT-TISSUE NOT = ZERO
116400         MOVE "SOFT-TISSUE" TO WD-FLAG-NAME
116500         MOVE STA-SU-SOFT-TISSUE TO WD-COUNT
116600         WRITE RPT-LINE FROM WS-STATS-DETAIL-LINE
116650         PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
116700     IF STA-SU-PERIO NOT = ZERO
116800         MOVE "PERIO" TO WD-FLAG-NAME
116900         MOVE STA-SU-PERIO TO WD-COUNT
117000         WRITE RPT-LINE FROM WS-STATS-DETAIL-LINE
117050         PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
117100     IF STA-SU-MISC NOT = ZERO
117200         MOVE "MISCELLANEOUS" TO WD-FLAG-NAME
117300         MOVE STA-SU-MISC TO WD-COUNT
117400         WRITE RPT-LINE FROM WS-STATS-DETAIL-LINE
117450         PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
117500     IF STA-SU-SINUS NOT = ZERO
117600         MOVE "SINUS" TO WD-FLAG-NAME
117700         MOVE STA-SU-SINUS TO WD-COUNT
117800         WRITE RPT-LINE FROM WS-STATS-DETAIL-LINE
117850         PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
117900     IF STA-SU-PERI-IMPLANT NOT = ZERO
118000         MOVE "PERI-IMPLANTITIS" TO WD-FLAG-NAME
118100         MOVE STA-SU-PERI-IMPLANT TO WD-COUNT
118200         WRITE RPT-LINE FROM WS-STATS-DETAIL-LINE
118250         PERFORM 795-CHECK-RPTFILE-STATUS THRU 795-EXIT.
118300 780-EXIT.
118400     EXIT.
118500
118520*--------------------------------------------------------------*
118540*    795/796 - SHARED FILE-STATUS CHECKS FOR THE OUTPUT FILES.
118560*    PERFORMED IN LINE AFTER EVERY WRITE SO A FULL DASD/TAPE
118580*    OR A PRINT-FILE PROBLEM ABENDS THE JOB INSTEAD OF RUNNING
118585*    THE REST OF THE STATISTICS SECTION ON A BROKEN RPTFILE -
118590*    04/09/03  RH   PDX-0561.
118595*--------------------------------------------------------------*
118600 795-CHECK-RPTFILE-STATUS.
118620     MOVE "795-CHECK-RPTFILE-STATUS" TO PARA-NAME.
118640     IF NOT CODE-WRITE-RPT
118660         MOVE "** PROBLEM WRITING RPTFILE" TO ABEND-REASON
118680         MOVE RFCODE TO EXPECTED-VAL
118690         GO TO 1000-ABEND-RTN.
118700 795-EXIT.
118720     EXIT.
118740
118760 796-CHECK-MASTOUT-STATUS.
118780     MOVE "796-CHECK-MASTOUT-STATUS" TO PARA-NAME.
118800     IF NOT CODE-WRITE
118820         MOVE "** PROBLEM WRITING MASTOUT" TO ABEND-REASON
118840         MOVE OFCODE TO EXPECTED-VAL
118860         GO TO 1000-ABEND-RTN.
118880 796-EXIT.
118900     EXIT.
118920
118940*--------------------------------------------------------------*
118960*    REPOSITORY SAVE - PATIENTS IN TABLE ORDER, APPOINTMENTS
118980*    IN ATTACHMENT ORDER, DELETED PATIENTS/APPOINTMENTS OMITTED.
118990*--------------------------------------------------------------*
119000 895-SAVE-MASTER.
119100     MOVE "895-SAVE-MASTER" TO PARA-NAME.
119200     IF PATIENT-COUNT = ZERO
119300         GO TO 895-EXIT.
119400     SET PAT-IDX TO 1.
119500     PERFORM 910-SAVE-ONE-PATIENT THRU 910-EXIT
119600             VARYING PAT-IDX FROM 1 BY 1
119700             UNTIL PAT-IDX > PATIENT-COUNT.
119800 895-EXIT.
119900     EXIT.
120000
120100 910-SAVE-ONE-PATIENT.
120200     IF PE-IS-DELETED(PAT-IDX)
120300         GO TO 910-EXIT.
120400     IF APT-COUNT = ZERO
120500         GO TO 910-EXIT.
120600     SET SAVE-PAT-IDX TO PAT-IDX.
120700     SET APT-IDX TO 1.
120800     PERFORM 920-SAVE-ONE-APPOINTMENT THRU 920-EXIT
120900             VARYING APT-IDX FROM 1 BY 1
121000             UNTIL APT-IDX > APT-COUNT.
121100 910-EXIT.
121200     EXIT.
121300
121400 920-SAVE-ONE-APPOINTMENT.
121500     IF AE-PAT-IDX(APT-IDX) NOT = SAVE-PAT-IDX
121600         GO TO 920-EXIT.
121700     IF AE-IS-DELETED(APT-IDX)
121800         GO TO 920-EXIT.
121900
122000     MOVE PE-MRN(SAVE-PAT-IDX)        TO PM-MRN.
122100     MOVE PE-FIRST-NAME(SAVE-PAT-IDX) TO PM-FIRST-NAME.
122200     MOVE PE-LAST-NAME(SAVE-PAT-IDX)  TO PM-LAST-NAME.
122300     MOVE PE-BIRTH-DATE(SAVE-PAT-IDX) TO PM-BIRTH-DATE.
122400     MOVE PE-SEX(SAVE-PAT-IDX)        TO PM-SEX.
122500     MOVE AE-APT-TYPE(APT-IDX)        TO PM-APT-TYPE.
122600     MOVE AE-APT-DATE(APT-IDX)        TO PM-APT-DATE.
122700     MOVE AE-ASA-CLASS(APT-IDX)       TO PM-ASA-CLASS.
122800     MOVE AE-APT-NOTE(APT-IDX)        TO PM-APT-NOTE.
122900     MOVE AE-PROC-FLAGS(APT-IDX)      TO PM-FLAGS-LE.
123000     WRITE MASTOUT-REC FROM PERI-MASTER-REC.
123020     PERFORM 796-CHECK-MASTOUT-STATUS THRU 796-EXIT.
123100     ADD +1 TO MASTER-RECS-WRITTEN.
123200 920-EXIT.
123300     EXIT.
123400
123500*--------------------------------------------------------------*
123600*    FILE HANDLING AND CLEANUP
123700*--------------------------------------------------------------*
123800 800-OPEN-FILES.
123900     MOVE "800-OPEN-FILES" TO PARA-NAME.
124000     OPEN INPUT PERIVALD, MASTIN.
124100     OPEN OUTPUT MASTOUT, SYSOUT.
124200     OPEN EXTEND RPTFILE.
124300 800-EXIT.
124400     EXIT.
124500
124600 850-CLOSE-FILES.
124700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
124800     CLOSE PERIVALD, MASTIN, MASTOUT, RPTFILE, SYSOUT.
124900 850-EXIT.
125000     EXIT.
125100
125200 900-READ-PERIVALD.
125300     MOVE "900-READ-PERIVALD" TO PARA-NAME.
125400     READ PERIVALD
125500         AT END MOVE "N" TO MORE-TRAN-SW
125600         GO TO 900-EXIT
125700     END-READ.
125720     IF NOT CODE-READ AND NOT NO-MORE-TRAN-RECS
125740         MOVE "** PROBLEM READING PERIVALD" TO ABEND-REASON
125760         MOVE IFCODE TO EXPECTED-VAL
125780         GO TO 1000-ABEND-RTN.
125800     ADD +1 TO TRANS-RECS-READ.
125900 900-EXIT.
126000     EXIT.
126100
126200 999-CLEANUP.
126300     MOVE "999-CLEANUP" TO PARA-NAME.
126400     PERFORM 895-SAVE-MASTER THRU 895-EXIT.
126500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
126600     DISPLAY "** MASTER RECORDS READ **".
126700     DISPLAY MASTER-RECS-READ.
126800     DISPLAY "** MASTER RECORDS REJECTED (BAD APT-TYPE) **".
126900     DISPLAY MASTER-RECS-REJECTED.
127000     DISPLAY "** MASTER RECORDS WRITTEN **".
127100     DISPLAY MASTER-RECS-WRITTEN.
127200     DISPLAY "** TRANSACTIONS PROCESSED **".
127300     DISPLAY TRANS-RECS-READ.
127400     DISPLAY "******** NORMAL END OF JOB PERIUPDT ********".
127500 999-EXIT.
127600     EXIT.
127700
127800 1000-ABEND-RTN.
127900     WRITE SYSOUT-REC FROM ABEND-REC.
128000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
128100     DISPLAY "*** ABNORMAL END OF JOB - PERIUPDT ***" UPON CONSOLE.
128200     DIVIDE ZERO-VAL INTO ONE-VAL.
