000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PERIEDIT.
000300 AUTHOR. RON HALVORSEN.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/09/95.
000600 DATE-COMPILED. 01/09/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAILY PERIODONTAL MAINTENANCE
001300*          TRANSACTION FILE PRODUCED BY THE FRONT-DESK ENTRY
001400*          SYSTEM.
001500*
001600*          EACH TRANSACTION IS EDITED FOR A VALID TRAN-CODE, A
001700*          NUMERIC MRN, VALID DATES, AND (FOR AA/MA) A VALID
001800*          APPOINTMENT TYPE AND DATE.  TRANSACTIONS THAT FAIL
001900*          ANY EDIT ARE REPORTED IMMEDIATELY TO RPTFILE AND
002000*          DROPPED - THEY DO NOT REACH PERIUPDT.  GOOD
002100*          TRANSACTIONS ARE COPIED THROUGH TO PERIVALD FOR THE
002200*          UPDATE STEP THAT FOLLOWS THIS ONE IN THE RUN.
002300*
002400*          INPUT FILE              -   TRANFILE
002500*          OUTPUT FILE PRODUCED    -   PERIVALD
002600*          REPORT FILE (REJECTS)   -   RPTFILE
002700*          DUMP FILE               -   SYSOUT
002800*
002900*    CHANGE LOG
003000*    ----------
003100*    01/09/95  RGH  ORIGINAL VERSION FOR THE PERIO CONVERSION.
003200*    07/14/97  MM   ADDED THE SEX-CODE EDIT AFTER THE FRONT DESK
003300*                   BEGAN KEYING BLANK SEX ON WALK-IN AA RECS.
003400*    11/03/98  MM   AA/MA NOW REJECTED SEPARATELY FOR MISSING
003500*                   DATE VS MISSING TYPE PER DR. FIELDS REQUEST.
003600*    03/02/99  JS   Y2K PASS - DATE EDITS ROUTED THROUGH DTEVAL,
003700*                   NO 2-DIGIT YEAR LOGIC EXISTED IN THIS PGM.
003800*    09/14/01  MM   TIGHTENED TRAN-CODE EDIT AFTER PROD INCIDENT
003900*                   PDX-0512 LET AN UNKNOWN CODE THROUGH.
003950*    04/09/03  RH   ADDED THE MISSING IFCODE/OFCODE/RFCODE CHECKS
003960*                   ON TRANFILE/PERIVALD/RPTFILE I-O SO A BAD
003970*                   READ OR WRITE ABENDS INSTEAD OF RUNNING ON
003980*                   SILENT - PDX-0561.
004000*                                                                *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100     ASSIGN TO UT-S-SYSOUT
005200       ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT TRANFILE
005500     ASSIGN TO UT-S-TRANFILE
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS IFCODE.
005800
005900     SELECT PERIVALD
006000     ASSIGN TO UT-S-PERIVALD
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS OFCODE.
006300
006400     SELECT RPTFILE
006500     ASSIGN TO UT-S-RPTFILE
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS RFCODE.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  SYSOUT
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 130 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS SYSOUT-REC.
007700 01  SYSOUT-REC  PIC X(130).
007800
007900****** ONE MAINTENANCE TRANSACTION PER RECORD - SEE PERITRAN
008000****** FOR THE PER-TRAN-CODE BODY LAYOUTS.
008100 FD  TRANFILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 152 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS PERI-TRAN-REC.
008700     COPY PERITRAN.
008800
008900****** GOOD TRANSACTIONS ONLY - SAME IMAGE AS TRANFILE, PASSED
009000****** THROUGH UNCHANGED TO THE UPDATE STEP.
009100 FD  PERIVALD
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 152 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS PERIVALD-REC.
009700 01  PERIVALD-REC                PIC X(152).
009800
009900 FD  RPTFILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 132 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS RPT-LINE.
010500 01  RPT-LINE                    PIC X(132).
010600
010700 WORKING-STORAGE SECTION.
010800
010900 01  FILE-STATUS-CODES.
011000     05  IFCODE                  PIC X(02).
011100         88  CODE-READ              VALUE SPACES.
011200         88  NO-MORE-DATA           VALUE "10".
011300     05  OFCODE                  PIC X(02).
011400         88  CODE-WRITE             VALUE SPACES.
011500     05  RFCODE                  PIC X(02).
011600         88  CODE-WRITE-RPT         VALUE SPACES.
011650     05  FILLER                  PIC X(04) VALUE SPACES.
011700
011800 01  WS-REJECT-LINE.
011900     05  WS-RPT-TRAN-CODE        PIC X(02).
012000     05  FILLER                  PIC X(02) VALUE SPACES.
012100     05  WS-RPT-MRN              PIC X(10).
012200     05  FILLER                  PIC X(02) VALUE SPACES.
012300     05  WS-RPT-MSG              PIC X(76).
012400     05  FILLER                  PIC X(40) VALUE SPACES.
012500 01  WS-REJECT-LINE-R REDEFINES WS-REJECT-LINE.
012600     05  FILLER                  PIC X(132).
012700
012800 01  MISC-WS-FLDS.
012900     05  RETURN-CD               PIC S9(04) VALUE 0.
013000     05  WS-MRN-HOLD             PIC X(10)  VALUE SPACES.
013050     05  DTE-DATE-IN             PIC 9(08)  VALUE ZERO.
013070     05  FILLER                  PIC X(04)  VALUE SPACES.
013100 01  MISC-WS-FLDS-R REDEFINES MISC-WS-FLDS.
013200     05  FILLER                  PIC X(26).
013300
013400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
013500     05  RECORDS-READ            PIC 9(07) COMP.
013600     05  RECORDS-WRITTEN         PIC 9(07) COMP.
013700     05  RECORDS-IN-ERROR        PIC 9(07) COMP.
013750     05  FILLER                  PIC X(04) VALUE SPACES.
013800
013900 01  FLAGS-AND-SWITCHES.
014000     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
014100         88  NO-MORE-TRAN-RECS      VALUE "N".
014200     05  ERROR-FOUND-SW          PIC X(01) VALUE "N".
014300         88  RECORD-ERROR-FOUND     VALUE "Y".
014400         88  VALID-RECORD           VALUE "N".
014450     05  FILLER                  PIC X(04) VALUE SPACES.
014500
014600     COPY ABENDREC.
014700
014800 PROCEDURE DIVISION.
014900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015000     PERFORM 100-MAINLINE THRU 100-EXIT
015100             UNTIL NO-MORE-TRAN-RECS.
015200     PERFORM 999-CLEANUP THRU 999-EXIT.
015300     MOVE +0 TO RETURN-CODE.
015400     GOBACK.
015500
015600 000-HOUSEKEEPING.
015700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
015800     DISPLAY "******** BEGIN JOB PERIEDIT ********".
015900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
016000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
016100     PERFORM 900-READ-TRANFILE THRU 900-EXIT.
016200 000-EXIT.
016300     EXIT.
016400
016500 100-MAINLINE.
016600     MOVE "100-MAINLINE" TO PARA-NAME.
016700     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
016800
016900     IF RECORD-ERROR-FOUND
017000         ADD +1 TO RECORDS-IN-ERROR
017100         PERFORM 710-WRITE-RPTFILE THRU 710-EXIT
017200     ELSE
017300         ADD +1 TO RECORDS-WRITTEN
017400         PERFORM 700-WRITE-PERIVALD THRU 700-EXIT.
017500     PERFORM 900-READ-TRANFILE THRU 900-EXIT.
017600 100-EXIT.
017700     EXIT.
017800
017900 300-FIELD-EDITS.
018000     MOVE "300-FIELD-EDITS" TO PARA-NAME.
018100     MOVE "N" TO ERROR-FOUND-SW.
018200
018300     IF NOT PT-TRAN-CODE-VALID
018400         MOVE "*** INVALID TRAN-CODE" TO WS-RPT-MSG
018500         MOVE "Y" TO ERROR-FOUND-SW
018600         GO TO 300-EXIT.
018700
018800     IF PT-TRAN-TALLY-STATS
018900         PERFORM 340-EDIT-TS THRU 340-EXIT
019000         GO TO 300-EXIT.
019100
019200     PERFORM 310-EDIT-MRN THRU 310-EXIT.
019300     IF RECORD-ERROR-FOUND
019400         GO TO 300-EXIT.
019500
019600     IF PT-TRAN-ADD-APPOINTMENT OR PT-TRAN-MODIFY-APPOINTMENT
019700         PERFORM 320-EDIT-APPOINTMENT-BODY THRU 320-EXIT
019800         GO TO 300-EXIT.
019900
020000     IF PT-TRAN-MODIFY-PATIENT
020100         PERFORM 330-EDIT-PATIENT-BODY THRU 330-EXIT
020200         GO TO 300-EXIT.
020300
020400     IF PT-TRAN-DELETE-APPOINTMENT
020500         MOVE PT-DA-APT-DATE TO DTE-DATE-IN
020600         CALL 'DTEVAL' USING DTE-DATE-IN, RETURN-CD
020700         IF RETURN-CD < 0
020800             MOVE "*** INVALID APPOINTMENT DATE" TO WS-RPT-MSG
020900             MOVE "Y" TO ERROR-FOUND-SW
021000             GO TO 300-EXIT.
021100
021200 300-EXIT.
021300     EXIT.
021400
021500 310-EDIT-MRN.
021600     MOVE "310-EDIT-MRN" TO PARA-NAME.
021700     MOVE PT-KEY-MRN TO WS-MRN-HOLD.
021800     IF PT-TRAN-ADD-APPOINTMENT OR PT-TRAN-MODIFY-APPOINTMENT
021900         MOVE PT-AA-MRN TO WS-MRN-HOLD.
022000     IF PT-TRAN-MODIFY-PATIENT
022100         MOVE PT-MP-MRN TO WS-MRN-HOLD.
022200     IF PT-TRAN-DELETE-APPOINTMENT
022300         MOVE PT-DA-MRN TO WS-MRN-HOLD.
022400
022500     IF WS-MRN-HOLD NOT NUMERIC
022600         MOVE "*** MRN MUST BE ALL DECIMAL DIGITS" TO WS-RPT-MSG
022700         MOVE "Y" TO ERROR-FOUND-SW.
022800 310-EXIT.
022900     EXIT.
023000
023100 320-EDIT-APPOINTMENT-BODY.
023200     MOVE "320-EDIT-APPOINTMENT-BODY" TO PARA-NAME.
023300     IF PT-AA-APT-TYPE = SPACES OR NOT
023400        (PT-AA-APT-TYPE = "PE" OR "LE" OR "CE" OR "SU")
023450         MOVE "*** APPOINTMENT TYPE MUST BE INCLUDED" TO
023480                     WS-RPT-MSG
023600         MOVE "Y" TO ERROR-FOUND-SW
023700         GO TO 320-EXIT.
023800
023900     IF PT-AA-APT-DATE = ZERO
023950         MOVE "*** APPOINTMENT DATE MUST BE INCLUDED" TO
023980                     WS-RPT-MSG
024100         MOVE "Y" TO ERROR-FOUND-SW
024200         GO TO 320-EXIT.
024300
024400     MOVE PT-AA-APT-DATE TO DTE-DATE-IN.
024500     CALL 'DTEVAL' USING DTE-DATE-IN, RETURN-CD.
024600     IF RETURN-CD < 0
024700         MOVE "*** INVALID APPOINTMENT DATE" TO WS-RPT-MSG
024800         MOVE "Y" TO ERROR-FOUND-SW
024900         GO TO 320-EXIT.
025000
025100     IF PT-AA-BIRTH-DATE NOT = ZERO
025200         MOVE PT-AA-BIRTH-DATE TO DTE-DATE-IN
025300         CALL 'DTEVAL' USING DTE-DATE-IN, RETURN-CD
025400         IF RETURN-CD < 0
025500             MOVE "*** INVALID BIRTH DATE" TO WS-RPT-MSG
025600             MOVE "Y" TO ERROR-FOUND-SW
025700             GO TO 320-EXIT.
025800
025900     IF NOT (PT-AA-SEX = "MALE  " OR "FEMALE")
026000         MOVE "*** SEX MUST BE MALE OR FEMALE" TO WS-RPT-MSG
026100         MOVE "Y" TO ERROR-FOUND-SW.
026200 320-EXIT.
026300     EXIT.
026400
026500 330-EDIT-PATIENT-BODY.
026600     MOVE "330-EDIT-PATIENT-BODY" TO PARA-NAME.
026700     IF PT-MP-BIRTH-DATE NOT = ZERO
026800         MOVE PT-MP-BIRTH-DATE TO DTE-DATE-IN
026900         CALL 'DTEVAL' USING DTE-DATE-IN, RETURN-CD
027000         IF RETURN-CD < 0
027100             MOVE "*** INVALID BIRTH DATE" TO WS-RPT-MSG
027200             MOVE "Y" TO ERROR-FOUND-SW
027300             GO TO 330-EXIT.
027400
027500     IF NOT (PT-MP-SEX = "MALE  " OR "FEMALE")
027600         MOVE "*** SEX MUST BE MALE OR FEMALE" TO WS-RPT-MSG
027700         MOVE "Y" TO ERROR-FOUND-SW.
027800 330-EXIT.
027900     EXIT.
028000
028100 340-EDIT-TS.
028200     MOVE "340-EDIT-TS" TO PARA-NAME.
028300     IF PT-TS-DATE-1 NOT = ZERO
028400         MOVE PT-TS-DATE-1 TO DTE-DATE-IN
028500         CALL 'DTEVAL' USING DTE-DATE-IN, RETURN-CD
028600         IF RETURN-CD < 0
028700             MOVE "*** INVALID DATE-1 ON TALLY REQUEST" TO
028800                         WS-RPT-MSG
028900             MOVE "Y" TO ERROR-FOUND-SW
029000             GO TO 340-EXIT.
029100
029200     IF PT-TS-DATE-2 NOT = ZERO
029300         MOVE PT-TS-DATE-2 TO DTE-DATE-IN
029400         CALL 'DTEVAL' USING DTE-DATE-IN, RETURN-CD
029500         IF RETURN-CD < 0
029600             MOVE "*** INVALID DATE-2 ON TALLY REQUEST" TO
029700                         WS-RPT-MSG
029800             MOVE "Y" TO ERROR-FOUND-SW.
029900 340-EXIT.
030000     EXIT.
030100
030200 700-WRITE-PERIVALD.
030300     MOVE "700-WRITE-PERIVALD" TO PARA-NAME.
030400     WRITE PERIVALD-REC FROM PERI-TRAN-REC.
030420     IF NOT CODE-WRITE
030440         MOVE "** PROBLEM WRITING PERIVALD" TO ABEND-REASON
030460         MOVE OFCODE TO EXPECTED-VAL
030480         GO TO 1000-ABEND-RTN.
030500 700-EXIT.
030600     EXIT.
030700
030800 710-WRITE-RPTFILE.
030900     MOVE "710-WRITE-RPTFILE" TO PARA-NAME.
031000     MOVE PT-TRAN-CODE TO WS-RPT-TRAN-CODE.
031100     MOVE WS-MRN-HOLD  TO WS-RPT-MRN.
031200     WRITE RPT-LINE FROM WS-REJECT-LINE.
031220     IF NOT CODE-WRITE-RPT
031240         MOVE "** PROBLEM WRITING RPTFILE" TO ABEND-REASON
031260         MOVE RFCODE TO EXPECTED-VAL
031280         GO TO 1000-ABEND-RTN.
031300 710-EXIT.
031400     EXIT.
031500
031600 800-OPEN-FILES.
031700     MOVE "800-OPEN-FILES" TO PARA-NAME.
031800     OPEN INPUT TRANFILE.
031900     OPEN OUTPUT PERIVALD, RPTFILE, SYSOUT.
032000 800-EXIT.
032100     EXIT.
032200
032300 850-CLOSE-FILES.
032400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
032500     CLOSE TRANFILE, PERIVALD, RPTFILE, SYSOUT.
032600 850-EXIT.
032700     EXIT.
032800
032900 900-READ-TRANFILE.
033000     MOVE "900-READ-TRANFILE" TO PARA-NAME.
033100     READ TRANFILE
033200         AT END MOVE "N" TO MORE-DATA-SW
033300         GO TO 900-EXIT
033400     END-READ.
033420     IF NOT CODE-READ AND NOT NO-MORE-DATA
033440         MOVE "** PROBLEM READING TRANFILE" TO ABEND-REASON
033460         MOVE IFCODE TO EXPECTED-VAL
033480         GO TO 1000-ABEND-RTN.
033500     ADD +1 TO RECORDS-READ.
033600 900-EXIT.
033700     EXIT.
033800
033900 999-CLEANUP.
034000     MOVE "999-CLEANUP" TO PARA-NAME.
034100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
034200     DISPLAY "** TRANSACTIONS READ **".
034300     DISPLAY RECORDS-READ.
034400     DISPLAY "** TRANSACTIONS PASSED TO PERIUPDT **".
034500     DISPLAY RECORDS-WRITTEN.
034600     DISPLAY "** TRANSACTIONS REJECTED **".
034700     DISPLAY RECORDS-IN-ERROR.
034800     DISPLAY "******** NORMAL END OF JOB PERIEDIT ********".
034900 999-EXIT.
035000     EXIT.
035100
035200 1000-ABEND-RTN.
035300     WRITE SYSOUT-REC FROM ABEND-REC.
035400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
035500     DISPLAY "*** ABNORMAL END OF JOB - PERIEDIT ***" UPON CONSOLE.
035600     DIVIDE ZERO-VAL INTO ONE-VAL.
